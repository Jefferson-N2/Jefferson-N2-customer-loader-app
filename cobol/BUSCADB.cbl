000100******************************************************************
000200* PROGRAMA       : BUSCADB                                      *
000300* AUTOR          : R. QUINTERO                                  *
000400* INSTALACION    : NOMIPAGOS - PROCESOS BATCH                   *
000500* FECHA ESCRITO  : 18/05/1988                                   *
000600* FECHA COMPILAC.:                                              *
000700* SEGURIDAD      : CONFIDENCIAL - USO INTERNO NOMIPAGOS         *
000800******************************************************************
000900* OBJETIVO....... CONSULTA LA TABLA DE IDENTIDADES DE REFERENCIA
001000*                 ("DATABOOK") POR TIPO Y NUMERO DE IDENTIFICA-
001100*                 CION Y DEVUELVE NOMBRES, APELLIDOS Y FECHA DE
001200*                 NACIMIENTO DEL TITULAR, PARA ENRIQUECER EL
001300*                 CLIENTE QUE SE ESTA DANDO DE ALTA EN EL CARGUE
001400*                 MASIVO DE NOMINA.
001500******************************************************************
001600* BITACORA DE CAMBIOS
001700*-----------------------------------------------------------------
001800* 18/05/1988 RQ  OT-0119  VERSION INICIAL, SOBRE EL ESQUELETO DEL  OT-0119
001900*                         VALIDADOR DE ENTIDAD BANCARIA POR CBU.   OT-0119
002000* 09/11/1990 MFL OT-0288  LA TABLA PASA DE 5 A 8 IDENTIDADES.      OT-0288
002100* 14/06/1993 MFL OT-0389  SE AGREGA CLAVE COMPUESTA (TIPO+NUMERO)  OT-0389
002200*                         EN LUGAR DE BUSCAR SOLO POR NUMERO.      OT-0389
002300* 07/02/1995 DHV OT-0455  BUSQUEDA POR SEARCH ALL SOBRE TABLA      OT-0455
002400*                         ORDENADA; SE RETIRA EL RECORRIDO         OT-0455
002500*                         SECUENCIAL ANTERIOR.                     OT-0455
002600* 03/08/1998 JAC OT-0601  REVISION AÑO 2000: FECHA DE NACIMIENTO   OT-0601
002700*                         SE ALMACENA CON SIGLO COMPLETO (AAAA).   OT-0601
002800* 30/06/2003 LTR OT-0788  RENOMBRADO A BUSCADB PARA EL CARGUE      OT-0788
002900*                         MASIVO DE CLIENTES DE NOMINA; SE         OT-0788
003000*                         SUSTITUYE LA CONSULTA DB2 ORIGINAL POR   OT-0788
003100*                         LA TABLA EN MEMORIA QUE MANTIENE ESTE    OT-0788
003200*                         MODULO, YA QUE EL CARGUE NO ABRE BASE.   OT-0788
003300* 19/09/2011 LTR OT-1042  DISPLAY DE DIAGNOSTICO CONDICIONADO AL   OT-1042
003400*                         SWITCH UPSI-0 DE TRAZA.                  OT-1042
003500******************************************************************
003600
003700 IDENTIFICATION DIVISION.
003800 PROGRAM-ID. BUSCADB.
003900 AUTHOR. R. QUINTERO.
004000 INSTALLATION. NOMIPAGOS - PROCESOS BATCH.
004100 DATE-WRITTEN. 18/05/1988.
004200 DATE-COMPILED.
004300 SECURITY. CONFIDENCIAL - USO INTERNO NOMIPAGOS.
004400
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SPECIAL-NAMES.
004800 CLASS CLASE-DIGITOS   IS "0" THRU "9"
004900 UPSI-0 ON  STATUS IS WS-TRAZA-ACTIVA
005000      OFF STATUS IS WS-TRAZA-INACTIVA.
005100
005200 DATA DIVISION.
005300 WORKING-STORAGE SECTION.
005400 77  FILLER                  PIC X(26) VALUE
005500 '* INICIO WORKING-STORAGE *'.
005600
005700* TABLA FIJA DE 8 IDENTIDADES CONOCIDAS, CARGADA POR VALUE DESDE
005800* EL ARRANQUE DEL PROGRAMA (NO REQUIERE ARCHIVO NI CONSULTA).
005900 01  WS-DATABOOK-FIJA.
006000 05  FILLER PIC X(01) VALUE 'C'.
006100 05  FILLER PIC X(20) VALUE '1234567890'.
006200 05  FILLER PIC X(30) VALUE 'Juan Carlos'.
006300 05  FILLER PIC X(30) VALUE 'Garcia Lopez'.
006400 05  FILLER PIC X(10) VALUE '1985-03-15'.
006500 05  FILLER PIC X(01) VALUE 'C'.
006600 05  FILLER PIC X(20) VALUE '9876543210'.
006700 05  FILLER PIC X(30) VALUE 'Maria Andrea'.
006800 05  FILLER PIC X(30) VALUE 'Rodriguez Gonzalez'.
006900 05  FILLER PIC X(10) VALUE '1988-07-22'.
007000 05  FILLER PIC X(01) VALUE 'P'.
007100 05  FILLER PIC X(20) VALUE 'AB123456'.
007200 05  FILLER PIC X(30) VALUE 'Pedro Miguel'.
007300 05  FILLER PIC X(30) VALUE 'Martinez Silva'.
007400 05  FILLER PIC X(10) VALUE '1992-05-10'.
007500 05  FILLER PIC X(01) VALUE 'C'.
007600 05  FILLER PIC X(20) VALUE '5555555555'.
007700 05  FILLER PIC X(30) VALUE 'Sandra Patricia'.
007800 05  FILLER PIC X(30) VALUE 'Hernandez Campos'.
007900 05  FILLER PIC X(10) VALUE '1990-11-28'.
008000 05  FILLER PIC X(01) VALUE 'P'.
008100 05  FILLER PIC X(20) VALUE 'CD789012'.
008200 05  FILLER PIC X(30) VALUE 'Roberto Andres'.
008300 05  FILLER PIC X(30) VALUE 'Lopez Morales'.
008400 05  FILLER PIC X(10) VALUE '1987-09-05'.
008500 05  FILLER PIC X(01) VALUE 'C'.
008600 05  FILLER PIC X(20) VALUE '1111111111'.
008700 05  FILLER PIC X(30) VALUE 'Luz Marina'.
008800 05  FILLER PIC X(30) VALUE 'Perez Jimenez'.
008900 05  FILLER PIC X(10) VALUE '1993-02-14'.
009000 05  FILLER PIC X(01) VALUE 'C'.
009100 05  FILLER PIC X(20) VALUE '1725364578'.
009200 05  FILLER PIC X(30) VALUE 'Jaime Andres'.
009300 05  FILLER PIC X(30) VALUE 'Sanchez Ruiz'.
009400 05  FILLER PIC X(10) VALUE '1995-08-22'.
009500 05  FILLER PIC X(01) VALUE 'P'.
009600 05  FILLER PIC X(20) VALUE 'A123'.
009700 05  FILLER PIC X(30) VALUE 'Jose Maria'.
009800 05  FILLER PIC X(30) VALUE 'Gutierrez Lopez'.
009900 05  FILLER PIC X(10) VALUE '1989-11-10'.
010000 01  TB-DATABOOK REDEFINES WS-DATABOOK-FIJA.
010100 05  TB-DB-ENTRADA OCCURS 8 TIMES INDEXED BY IX-DATABOOK.
010200   10  TB-DB-CLAVE.
010300       15  TB-DB-TIPO-ID    PIC X(01).
010400       15  TB-DB-NUM-ID     PIC X(20).
010500   10  TB-DB-NOMBRES        PIC X(30).
010600   10  TB-DB-APELLIDOS      PIC X(30).
010700   10  TB-DB-FEC-NACIM      PIC X(10).
010800
010900* CONTADOR DE CONSULTAS ATENDIDAS EN LA CORRIDA, PARA EL DISPLAY
011000* DE TRAZA (SWITCH UPSI-0).
011100 77  WS-VECES-CONSULTADO     PIC 9(7)  COMP VALUE ZERO.
011200
011300 77  FILLER                  PIC X(25) VALUE
011400 '* FINAL  WORKING-STORAGE *'.
011500
011600 LINKAGE SECTION.
011700 01  LN-CLAVE-IDENTIDAD.
011800 05  LN-TIPO-ID          PIC X(01).
011900 05  LN-NUM-ID           PIC X(20).
012000 01  LN-CLAVE-IDENTIDAD-R REDEFINES LN-CLAVE-IDENTIDAD.
012100 05  LN-CLAVE-COMPACTA   PIC X(21).
012200
012300 77  LN-ENCONTRADO           PIC X.
012400 88  LN-CLIENTE-ENCONTRADO        VALUE 'S'.
012500 88  LN-CLIENTE-NO-ENCONTRADO     VALUE 'N'.
012600
012700 01  LN-DATOS-CLIENTE.
012800 05  LN-NOMBRES          PIC X(30).
012900 05  LN-APELLIDOS        PIC X(30).
013000 05  LN-FEC-NACIM        PIC X(10).
013100 05  FILLER              PIC X(01).
013200 01  LN-DATOS-CLIENTE-R REDEFINES LN-DATOS-CLIENTE.
013300 05  LN-DATOS-COMPACTOS  PIC X(71).
013400
013500 PROCEDURE DIVISION USING LN-CLAVE-IDENTIDAD, LN-ENCONTRADO,
013600                     LN-DATOS-CLIENTE.
013700
013800 0100-PROGRAMA-PRINCIPAL.
013900 ADD 1 TO WS-VECES-CONSULTADO
014000 MOVE 'N' TO LN-ENCONTRADO
014100 MOVE SPACES TO LN-DATOS-CLIENTE
014200 PERFORM 0200-BUSCAR-IDENTIDAD THRU 0200-EXIT
014300 PERFORM 0400-RETORNAR-PROGRAMA THRU 0400-EXIT.
014400
014500 0200-BUSCAR-IDENTIDAD.
014600 SET IX-DATABOOK TO 1
014700 SEARCH TB-DB-ENTRADA
014800  AT END
014900     MOVE 'N' TO LN-ENCONTRADO
015000  WHEN TB-DB-CLAVE (IX-DATABOOK) = LN-CLAVE-IDENTIDAD
015100     MOVE 'S'                        TO LN-ENCONTRADO
015200     MOVE TB-DB-NOMBRES   (IX-DATABOOK) TO LN-NOMBRES
015300     MOVE TB-DB-APELLIDOS (IX-DATABOOK) TO LN-APELLIDOS
015400     MOVE TB-DB-FEC-NACIM (IX-DATABOOK) TO LN-FEC-NACIM
015500 END-SEARCH.
015600 0200-EXIT. EXIT.
015700
015800 0400-RETORNAR-PROGRAMA.
015900 IF WS-TRAZA-ACTIVA
016000  DISPLAY 'BUSCADB - CLAVE=' LN-CLAVE-IDENTIDAD
016100           ' HALLADO=' LN-ENCONTRADO
016200 END-IF.
016300 0400-EXIT.
016400 EXIT PROGRAM.
