000100******************************************************************
000200* PROGRAMA       : RPTCARGA                                     *
000300* AUTOR          : L. TRONCOSO                                  *
000400* INSTALACION    : NOMIPAGOS - PROCESOS BATCH                   *
000500* FECHA ESCRITO  : 08/07/2003                                   *
000600* FECHA COMPILAC.:                                              *
000700* SEGURIDAD      : CONFIDENCIAL - USO INTERNO NOMIPAGOS         *
000800******************************************************************
000900* OBJETIVO....... REPORTE DE CONSULTA DEL CARGUE MASIVO DE
001000*                 CLIENTES DE NOMINA. RECIBE UN IDENTIFICADOR DE
001100*                 PROCESO Y, OPCIONALMENTE, UN CODIGO DE CLIENTE.
001200*                 SIN CODIGO DE CLIENTE, LISTA LOS CLIENTES DEL
001300*                 PROCESO EN PAGINAS Y LOS ERRORES DEL PROCESO;
001400*                 CON CODIGO DE CLIENTE, IMPRIME EL DETALLE DE
001500*                 ESE CLIENTE (CUENTA Y PRIMER/ULTIMO PAGO).
001600*                 CIERRA CON EL TOTAL DE REGISTROS, EXITOS Y
001700*                 ERRORES DEL PROCESO.
001800*
001900*    ARCHIVOS.... PARM     (PARAMETROS DE CONSULTA)
002000*                 CLIMTR   (MAESTRO DE CLIENTES, ENTRADA)
002100*                 CUENTA   (CUENTAS DE NOMINA, ENTRADA)
002200*                 PAGO     (PAGOS DE NOMINA, ENTRADA)
002300*                 ERRORES  (ERRORES DE CARGUE, ENTRADA)
002400*                 PROCESO  (CONTROL DEL PROCESO, ENTRADA)
002500*                 SALIDA   (REPORTE IMPRESO)
002600******************************************************************
002700* BITACORA DE CAMBIOS
002800*-----------------------------------------------------------------
002900* 08/07/2003 LTR OT-0789  VERSION INICIAL, SOBRE EL ESQUELETO DEL  OT-0789
003000*                         REPORTE DE TRANSACCIONES POR CBU.        OT-0789
003100* 21/01/2004 LTR OT-0803  SE AGREGA EL LISTADO PAGINADO DE         OT-0803
003200*                         CLIENTES Y EL LISTADO DE ERRORES.        OT-0803
003300* 30/03/2006 GVM OT-0871  SE AGREGA EL DETALLE DE UN CLIENTE       OT-0871
003400*                         PUNTUAL (CUENTA Y PRIMER/ULTIMO PAGO).   OT-0871
003500* 17/11/2009 GVM OT-0955  NORMALIZACION DE LOS PARAMETROS DE       OT-0955
003600*                         PAGINA Y TAMANO DE PAGINA ANTES DE       OT-0955
003700*                         CALCULAR EL DESPLAZAMIENTO.              OT-0955
003800* 05/06/2013 LTR OT-1130  EL TOTAL DE PAGINAS SE CALCULA POR       OT-1130
003900*                         EXCESO (NO SE PIERDE LA ULTIMA PAGINA    OT-1130
004000*                         PARCIAL).                                OT-1130
004100* 22/08/2017 RSM OT-1301  DISPLAY DE DIAGNOSTICO CONDICIONADO AL   OT-1301
004200*                         SWITCH UPSI-0 DE TRAZA.                  OT-1301
004300* 14/02/2020 LTR OT-1418  EL LISTADO Y EL DETALLE DE CLIENTE AHORA OT-1418
004400*                         MUESTRAN TIPO/NUMERO DE IDENTIFICACION,  OT-1418
004500*                         FECHAS DE NACIMIENTO E INGRESO, CORREO,  OT-1418
004600*                         CELULAR Y ESTADO DE LA CUENTA. AUDITORIA OT-1418
004700*                         DE NOMINA PEDIA EL DATO COMPLETO DEL     OT-1418
004800*                         CLIENTE EN UNA SOLA CONSULTA.            OT-1418
004900* 14/02/2020 LTR OT-1419  SE AGREGA EL MENSAJE "CUENTA NO          OT-1419
005000*                         ENCONTRADA PARA EL CLIENTE" CUANDO EL    OT-1419
005100*                         CLIENTE NO TIENE CUENTA DE NOMINA. ANTES OT-1419
005200*                         EL DETALLE QUEDABA CON LA LINEA DE       OT-1419
005300*                         CUENTA EN BLANCO Y PARECIA UN ERROR DEL  OT-1419
005400*                         REPORTE.                                 OT-1419
005500******************************************************************
005600
005700 IDENTIFICATION DIVISION.
005800 PROGRAM-ID. RPTCARGA.
005900 AUTHOR. L. TRONCOSO.
006000 INSTALLATION. NOMIPAGOS - PROCESOS BATCH.
006100 DATE-WRITTEN. 08/07/2003.
006200 DATE-COMPILED.
006300 SECURITY. CONFIDENCIAL - USO INTERNO NOMIPAGOS.
006400
006500 ENVIRONMENT DIVISION.
006600 CONFIGURATION SECTION.
006700 SPECIAL-NAMES.
006800 CLASS CLASE-DIGITOS IS "0" THRU "9"
006900 UPSI-0 ON  STATUS IS WS-TRAZA-ACTIVA
007000      OFF STATUS IS WS-TRAZA-INACTIVA.
007100
007200 INPUT-OUTPUT SECTION.
007300 FILE-CONTROL.
007400 SELECT FICHERO-PARM ASSIGN TO PARM
007500   ORGANIZATION IS SEQUENTIAL
007600   FILE STATUS  IS FS-PARM.
007700
007800 SELECT FICHERO-SAL  ASSIGN TO SALIDA
007900   ORGANIZATION IS SEQUENTIAL
008000   FILE STATUS  IS FS-SALIDA.
008100
008200 SELECT CLIENTE-MTR  ASSIGN TO CLIMTR
008300   ORGANIZATION IS SEQUENTIAL
008400   FILE STATUS  IS FS-CLIMTR.
008500
008600 SELECT CUENTA-ARCH  ASSIGN TO CUENTA
008700   ORGANIZATION IS SEQUENTIAL
008800   FILE STATUS  IS FS-CUENTA.
008900
009000 SELECT PAGO-ARCH    ASSIGN TO PAGO
009100   ORGANIZATION IS SEQUENTIAL
009200   FILE STATUS  IS FS-PAGO.
009300
009400 SELECT ERROR-ARCH   ASSIGN TO ERRORES
009500   ORGANIZATION IS SEQUENTIAL
009600   FILE STATUS  IS FS-ERROR.
009700
009800 SELECT PROCESO-ARCH ASSIGN TO PROCESO
009900   ORGANIZATION IS SEQUENTIAL
010000   FILE STATUS  IS FS-PROCESO.
010100
010200 DATA DIVISION.
010300 FILE SECTION.
010400 FD  FICHERO-PARM RECORDING MODE IS F.
010500 01  REG-PARM.
010600 05  PM-PROCESO-ID       PIC X(08).
010700 05  PM-CLIENTE-CODIGO   PIC X(12).
010800 05  PM-PAGINA           PIC S9(05).
010900 05  PM-TAMANO-PAGINA    PIC S9(05).
011000 05  FILLER              PIC X(50).
011100* VISTA DE DIAGNOSTICO: PERMITE VER LOS PARAMETROS DE PAGINACION
011200* COMO UN UNICO BLOQUE AL HACER DISPLAY BAJO EL SWITCH UPSI-0.
011300 01  REG-PARM-R REDEFINES REG-PARM.
011400 05  PMR-CLAVE           PIC X(20).
011500 05  PMR-PAGINACION      PIC X(10).
011600 05  FILLER              PIC X(50).
011700
011800 FD  FICHERO-SAL RECORDING MODE IS F.
011900 01  REG-SALIDA              PIC X(80).
012000
012100 FD  CLIENTE-MTR.
012200 01  REG-CLIMTR.
012300 05  CL-CLIENTE-CODIGO   PIC X(12).
012400 05  CL-TIPO-ID          PIC X(01).
012500 05  CL-NUM-ID           PIC X(20).
012600 05  CL-NOMBRES          PIC X(30).
012700 05  CL-APELLIDOS        PIC X(30).
012800 05  CL-FEC-NACIM        PIC X(10).
012900 05  CL-FEC-INGRESO      PIC X(10).
013000 05  CL-EMAIL            PIC X(50).
013100 05  CL-CELULAR          PIC X(10).
013200 05  CL-PROCESO-ID       PIC X(08).
013300 05  FILLER              PIC X(04).
013400
013500 FD  CUENTA-ARCH.
013600 01  REG-CUENTA.
013700 05  AC-NUM-CUENTA       PIC X(14).
013800 05  AC-CLIENTE-CODIGO   PIC X(12).
013900 05  AC-VALOR-NOMINA     PIC S9(17)V99.
014000 05  AC-ESTADO           PIC X(10).
014100 05  FILLER              PIC X(04).
014200
014300 FD  PAGO-ARCH.
014400 01  REG-PAGO.
014500 05  PP-NUM-CUENTA       PIC X(14).
014600 05  PP-FEC-PAGO         PIC X(10).
014700 05  PP-MONTO            PIC S9(17)V99.
014800 05  PP-ESTADO           PIC X(10).
014900 05  FILLER              PIC X(04).
015000
015100 FD  ERROR-ARCH.
015200 01  REG-ERROR.
015300 05  ER-PROCESO-ID       PIC X(08).
015400 05  ER-LINEA-NUM        PIC 9(05).
015500 05  ER-TIPO-ERROR       PIC X(20).
015600 05  ER-MENSAJE          PIC X(100).
015700 05  ER-NOMBRE-ARCHIVO   PIC X(30).
015800 05  FILLER              PIC X(04).
015900
016000 FD  PROCESO-ARCH.
016100 01  REG-PROCESO.
016200 05  PR-PROCESO-ID       PIC X(08).
016300 05  PR-NOMBRE-ARCHIVO   PIC X(30).
016400 05  PR-ESTADO           PIC X(10).
016500 05  PR-TOTAL-REGISTROS  PIC 9(07).
016600 05  PR-EXITOS           PIC 9(07).
016700 05  PR-ERRORES          PIC 9(07).
016800 05  PR-FEC-PROCESO      PIC X(10).
016900 05  FILLER              PIC X(04).
017000
017100 WORKING-STORAGE SECTION.
017200 77  FILLER                  PIC X(26) VALUE
017300 '* INICIO WORKING-STORAGE *'.
017400
017500 77  FS-PARM                 PIC 99.
017600 77  FS-SALIDA               PIC 99.
017700 77  FS-CLIMTR                PIC 99.
017800 88  FS-CLIMTR-OK                 VALUE 00.
017900 88  FS-CLIMTR-FIN                VALUE 10.
018000 77  FS-CUENTA                PIC 99.
018100 77  FS-PAGO                  PIC 99.
018200 77  FS-ERROR                 PIC 99.
018300 88  FS-ERROR-FIN                 VALUE 10.
018400 77  FS-PROCESO               PIC 99.
018500 88  FS-PROCESO-FIN               VALUE 10.
018600
018700 77  WS-PROCESO-ID-PARM       PIC X(08) VALUE SPACES.
018800 77  WS-CLIENTE-CODIGO-PARM   PIC X(12) VALUE SPACES.
018900 77  WS-PAGINA-PARM           PIC S9(05) VALUE ZERO.
019000 77  WS-TAMANO-PAGINA-PARM    PIC S9(05) VALUE ZERO.
019100
019200*-----------  PAGINACION NORMALIZADA  ----------------------------
019300 77  WS-PAGINA-NORM           PIC 9(05) COMP VALUE ZERO.
019400 77  WS-TAMANO-NORM           PIC 9(05) COMP VALUE ZERO.
019500 77  WS-DESPLAZAMIENTO        PIC 9(07) COMP VALUE ZERO.
019600 77  WS-TOTAL-CLIENTES        PIC 9(07) COMP VALUE ZERO.
019700 77  WS-TOTAL-PAGINAS         PIC 9(05) COMP VALUE ZERO.
019800 77  WS-RESIDUO-PAGINAS       PIC 9(05) COMP VALUE ZERO.
019900 77  WS-COCIENTE-PAGINAS      PIC 9(05) COMP VALUE ZERO.
020000 77  WS-CONT-EMITIDOS         PIC 9(07) COMP VALUE ZERO.
020100 77  WS-CONT-VISTOS           PIC 9(07) COMP VALUE ZERO.
020200
020300*-----------  MAPA DEL REPORTE (BOXED, ESTILO DEL SHOP)  ---------
020400 01  WS-GUIONES.
020500 05  FILLER               PIC X VALUE SPACE.
020600 05  FILLER               PIC X(78) VALUE ALL '-'.
020700 05  FILLER               PIC X VALUE SPACE.
020800
020900 01  WS-TITULO-PROCESO.
021000 05  FILLER               PIC X VALUE '|'.
021100 05  FILLER               PIC X VALUE SPACE.
021200 05  FILLER               PIC X(11) VALUE 'PROCESO ID:'.
021300 05  WS-TP-PROCESO-ID     PIC X(08).
021400 05  FILLER               PIC X(10) VALUE SPACES.
021500 05  FILLER               PIC X(9)  VALUE 'PAGINA://'.
021600 05  WS-TP-PAGINA         PIC ZZZZ9.
021700 05  FILLER               PIC X(3)  VALUE ' / '.
021800 05  WS-TP-TOTAL-PAGINAS  PIC ZZZZ9.
021900 05  FILLER               PIC X(31) VALUE SPACES.
022000 05  FILLER               PIC X VALUE '|'.
022100
022200 01  WS-TITULOS-CLIENTE.
022300 05  FILLER               PIC X VALUE '|'.
022400 05  FILLER               PIC X VALUE SPACE.
022500 05  FILLER               PIC X(12) VALUE 'CODIGO      '.
022600 05  FILLER               PIC X(23) VALUE 'NOMBRE COMPLETO
022700 05  FILLER               PIC X(15) VALUE 'CUENTA         '.
022800 05  FILLER               PIC X(14) VALUE 'VALOR NOMINA  '.
022900 05  FILLER               PIC X(13) VALUE SPACES.
023000 05  FILLER               PIC X VALUE '|'.
023100
023200 01  WS-DATOS-CLIENTE.
023300 05  FILLER               PIC X VALUE '|'.
023400 05  FILLER               PIC X VALUE SPACE.
023500 05  WS-DC-CODIGO         PIC X(12).
023600 05  FILLER               PIC X VALUE SPACE.
023700 05  WS-DC-NOMBRE         PIC X(22).
023800 05  WS-DC-CUENTA         PIC X(14).
023900 05  FILLER               PIC X VALUE SPACE.
024000 05  WS-DC-VALOR          PIC Z,ZZZ,ZZZ,ZZ9.99-.
024100 05  FILLER               PIC X(11) VALUE SPACES.
024200 05  FILLER               PIC X VALUE '|'.
024300* VISTA COMPACTA DE LA LINEA DE CLIENTE, USADA SOLO PARA EL
024400* DISPLAY DE TRAZA (SWITCH UPSI-0).
024500 01  WS-DATOS-CLIENTE-R REDEFINES WS-DATOS-CLIENTE.
024600 05  FILLER               PIC X(15).
024700 05  WS-DCR-CUERPO        PIC X(65).
024800
024900* SEGUNDA LINEA DEL DETALLE DE CLIENTE: TIPO/NUMERO DE
025000* IDENTIFICACION Y FECHAS DE NACIMIENTO E INGRESO.
025100 01  WS-DATOS-CLIENTE-ID.
025200 05  FILLER               PIC X VALUE '|'.
025300 05  FILLER               PIC X VALUE SPACE.
025400 05  FILLER               PIC X(6) VALUE 'TIPO: '.
025500 05  WS-DCI-TIPO-ID       PIC X(01).
025600 05  FILLER               PIC X(3) VALUE SPACES.
025700 05  FILLER               PIC X(4) VALUE 'ID: '.
025800 05  WS-DCI-NUM-ID        PIC X(20).
025900 05  FILLER               PIC X(3) VALUE SPACES.
026000 05  FILLER               PIC X(6) VALUE 'NAC: '.
026100 05  WS-DCI-FEC-NACIM     PIC X(10).
026200 05  FILLER               PIC X(3) VALUE SPACES.
026300 05  FILLER               PIC X(6) VALUE 'ING: '.
026400 05  WS-DCI-FEC-INGRESO   PIC X(10).
026500 05  FILLER               PIC X(5) VALUE SPACES.
026600 05  FILLER               PIC X VALUE '|'.
026700
026800* TERCERA LINEA DEL DETALLE DE CLIENTE: CORREO ELECTRONICO.
026900 01  WS-DATOS-CLIENTE-MAIL.
027000 05  FILLER               PIC X VALUE '|'.
027100 05  FILLER               PIC X VALUE SPACE.
027200 05  FILLER               PIC X(7) VALUE 'MAIL: '.
027300 05  WS-DCM-EMAIL         PIC X(50).
027400 05  FILLER               PIC X(20) VALUE SPACES.
027500 05  FILLER               PIC X VALUE '|'.
027600
027700* CUARTA LINEA DEL DETALLE DE CLIENTE: CELULAR Y ESTADO DE LA
027800* CUENTA DE NOMINA (ESPACIOS SI LA CUENTA NO SE ENCONTRO).
027900 01  WS-DATOS-CLIENTE-CEL.
028000 05  FILLER               PIC X VALUE '|'.
028100 05  FILLER               PIC X VALUE SPACE.
028200 05  FILLER               PIC X(6) VALUE 'CEL: '.
028300 05  WS-DCC-CELULAR       PIC X(10).
028400 05  FILLER               PIC X(3) VALUE SPACES.
028500 05  FILLER               PIC X(14) VALUE 'ESTADO CTA: '.
028600 05  WS-DCC-ESTADO        PIC X(10).
028700 05  FILLER               PIC X(34) VALUE SPACES.
028800 05  FILLER               PIC X VALUE '|'.
028900
029000 01  WS-DATOS-PAGO.
029100 05  FILLER               PIC X VALUE '|'.
029200 05  FILLER               PIC X(5) VALUE SPACES.
029300 05  FILLER               PIC X(15) VALUE 'PRIMER PAGO:   '.
029400 05  WS-DP-FEC-PRIMERO    PIC X(10).
029500 05  FILLER               PIC X(3) VALUE SPACES.
029600 05  FILLER               PIC X(15) VALUE 'ULTIMO PAGO:   '.
029700 05  WS-DP-FEC-ULTIMO     PIC X(10).
029800 05  FILLER               PIC X(19) VALUE SPACES.
029900 05  FILLER               PIC X VALUE '|'.
030000
030100 01  WS-TITULOS-ERROR.
030200 05  FILLER               PIC X VALUE '|'.
030300 05  FILLER               PIC X VALUE SPACE.
030400 05  FILLER               PIC X(6)  VALUE 'LINEA '.
030500 05  FILLER               PIC X(20) VALUE 'TIPO DE ERROR
030600 05  FILLER               PIC X(50) VALUE
030700   'MENSAJE                                           '.
030800 05  FILLER               PIC X VALUE '|'.
030900
031000 01  WS-DATOS-ERROR.
031100 05  FILLER               PIC X VALUE '|'.
031200 05  FILLER               PIC X VALUE SPACE.
031300 05  WS-DE-LINEA          PIC ZZZZ9.
031400 05  FILLER               PIC X VALUE SPACE.
031500 05  WS-DE-TIPO           PIC X(20).
031600 05  WS-DE-MENSAJE        PIC X(50).
031700 05  FILLER               PIC X VALUE '|'.
031800
031900 01  WS-NOPOSEE-DATOS.
032000 05  FILLER               PIC X VALUE '|'.
032100 05  FILLER               PIC X(15) VALUE ALL '*'.
032200 05  FILLER               PIC X VALUE SPACE.
032300 05  WS-ND-TEXTO          PIC X(46) VALUE SPACES.
032400 05  FILLER               PIC X VALUE SPACE.
032500 05  FILLER               PIC X(15) VALUE ALL '*'.
032600 05  FILLER               PIC X VALUE '|'.
032700
032800 01  WS-FOOTER-TOTALES.
032900 05  FILLER               PIC X VALUE '|'.
033000 05  FILLER               PIC X(5) VALUE SPACES.
033100 05  FILLER               PIC X(9) VALUE 'TOTALES: '.
033200 05  WS-FT-TOTAL          PIC ZZZZZZ9.
033300 05  FILLER               PIC X(4) VALUE SPACES.
033400 05  FILLER               PIC X(8) VALUE 'EXITOS: '.
033500 05  WS-FT-EXITOS         PIC ZZZZZZ9.
033600 05  FILLER               PIC X(4) VALUE SPACES.
033700 05  FILLER               PIC X(9) VALUE 'ERRORES: '.
033800 05  WS-FT-ERRORES        PIC ZZZZZZ9.
033900 05  FILLER               PIC X(3) VALUE SPACES.
034000 05  FILLER               PIC X(9) VALUE 'ESTADO://'.
034100 05  WS-FT-ESTADO         PIC X(10).
034200 05  FILLER               PIC X VALUE '|'.
034300
034400*-----------  DETALLE DE UN CLIENTE  -----------------------------
034500 77  WS-CLIENTE-HALLADO       PIC X     VALUE 'N'.
034600 88  WS-SE-HALLO-CLIENTE          VALUE 'S'.
034700 01  WS-CUENTA-DEL-CLIENTE.
034800 05  WS-CDC-NUMERO        PIC X(14) VALUE SPACES.
034900 05  WS-CDC-VALOR         PIC S9(17)V99 VALUE ZERO.
035000 05  WS-CDC-ESTADO        PIC X(10) VALUE SPACES.
035100 01  WS-CUENTA-DEL-CLIENTE-R REDEFINES WS-CUENTA-DEL-CLIENTE.
035200 05  WS-CDC-COMPACTO      PIC X(43).
035300 77  WS-CUENTA-HALLADA        PIC X     VALUE 'N'.
035400 88  WS-SE-HALLO-CUENTA           VALUE 'S'.
035500 77  WS-PAGO-PRIMERO          PIC X(10) VALUE SPACES.
035600 77  WS-PAGO-ULTIMO           PIC X(10) VALUE SPACES.
035700 77  WS-HAY-PAGOS             PIC X     VALUE 'N'.
035800 88  WS-SE-HALLARON-PAGOS         VALUE 'S'.
035900
036000 77  FILLER                   PIC X(25) VALUE
036100 '* FINAL  WORKING-STORAGE *'.
036200
036300 PROCEDURE DIVISION.
036400
036500 0000-PROGRAMA-PRINCIPAL.
036600 PERFORM 1000-INICIAR              THRU 1000-EXIT
036700 IF WS-CLIENTE-CODIGO-PARM = SPACES
036800  PERFORM 2000-NORMALIZAR-PAGINACION THRU 2000-EXIT
036900  PERFORM 3000-LISTAR-CLIENTES-PROCESO THRU 3000-EXIT
037000  PERFORM 3500-LISTAR-ERRORES-PROCESO  THRU 3500-EXIT
037100 ELSE
037200  PERFORM 4000-DETALLE-CLIENTE THRU 4000-EXIT
037300 END-IF
037400 PERFORM 4900-IMPRIMIR-TOTALES THRU 4900-EXIT
037500 PERFORM 8000-CERRAR-ARCHIVOS THRU 8000-EXIT
037600 STOP RUN.
037700
037800 1000-INICIAR.
037900 OPEN INPUT  FICHERO-PARM
038000 IF FS-PARM NOT = 00
038100  DISPLAY 'RPTCARGA - ERROR ABRIENDO PARAMETROS'
038200  STOP RUN
038300 END-IF
038400 READ FICHERO-PARM
038500 MOVE PM-PROCESO-ID     TO WS-PROCESO-ID-PARM
038600 MOVE PM-CLIENTE-CODIGO TO WS-CLIENTE-CODIGO-PARM
038700 MOVE PM-PAGINA         TO WS-PAGINA-PARM
038800 MOVE PM-TAMANO-PAGINA  TO WS-TAMANO-PAGINA-PARM
038900 CLOSE FICHERO-PARM
039000 OPEN OUTPUT FICHERO-SAL
039100 OPEN INPUT  CLIENTE-MTR
039200 OPEN INPUT  CUENTA-ARCH
039300 OPEN INPUT  PAGO-ARCH
039400 OPEN INPUT  ERROR-ARCH
039500 OPEN INPUT  PROCESO-ARCH
039600 IF FS-CLIMTR NOT = 00 OR FS-CUENTA NOT = 00
039700  OR FS-PAGO NOT = 00 OR FS-ERROR NOT = 00
039800  OR FS-PROCESO NOT = 00
039900  DISPLAY 'RPTCARGA - ERROR ABRIENDO ARCHIVOS DEL PROCESO'
040000  STOP RUN
040100 END-IF.
040200 1000-EXIT. EXIT.
040300
040400******************************************************************
040500* NORMALIZACION DE LOS PARAMETROS DE PAGINA Y TAMANO DE PAGINA,
040600* Y CALCULO DEL DESPLAZAMIENTO Y DEL TOTAL DE PAGINAS.
040700******************************************************************
040800 2000-NORMALIZAR-PAGINACION.
040900 IF WS-PAGINA-PARM < 0
041000  MOVE 0 TO WS-PAGINA-NORM
041100 ELSE
041200  MOVE WS-PAGINA-PARM TO WS-PAGINA-NORM
041300 END-IF
041400 IF WS-TAMANO-PAGINA-PARM < 1
041500  MOVE 20 TO WS-TAMANO-NORM
041600 ELSE
041700  IF WS-TAMANO-PAGINA-PARM > 100
041800     MOVE 100 TO WS-TAMANO-NORM
041900  ELSE
042000     MOVE WS-TAMANO-PAGINA-PARM TO WS-TAMANO-NORM
042100  END-IF
042200 END-IF
042300 COMPUTE WS-DESPLAZAMIENTO = WS-PAGINA-NORM * WS-TAMANO-NORM
042400 PERFORM 2100-CONTAR-CLIENTES-PROCESO THRU 2100-EXIT
042500 DIVIDE WS-TOTAL-CLIENTES BY WS-TAMANO-NORM
042600  GIVING WS-COCIENTE-PAGINAS
042700  REMAINDER WS-RESIDUO-PAGINAS
042800 IF WS-RESIDUO-PAGINAS > 0
042900  COMPUTE WS-TOTAL-PAGINAS = WS-COCIENTE-PAGINAS + 1
043000 ELSE
043100  MOVE WS-COCIENTE-PAGINAS TO WS-TOTAL-PAGINAS
043200 END-IF.
043300 2000-EXIT. EXIT.
043400
043500 2100-CONTAR-CLIENTES-PROCESO.
043600 MOVE ZERO TO WS-TOTAL-CLIENTES
043700 READ CLIENTE-MTR
043800 PERFORM 2110-ACUMULAR-CLIENTE THRU 2110-EXIT
043900  UNTIL FS-CLIMTR-FIN
044000 CLOSE CLIENTE-MTR
044100 OPEN INPUT CLIENTE-MTR.
044200 2100-EXIT. EXIT.
044300
044400 2110-ACUMULAR-CLIENTE.
044500 IF CL-PROCESO-ID = WS-PROCESO-ID-PARM
044600  ADD 1 TO WS-TOTAL-CLIENTES
044700 END-IF
044800 READ CLIENTE-MTR.
044900 2110-EXIT. EXIT.
045000
045100******************************************************************
045200* LISTA, EN LA PAGINA PEDIDA, LOS CLIENTES DEL PROCESO CON SU
045300* CUENTA DE NOMINA.
045400******************************************************************
045500 3000-LISTAR-CLIENTES-PROCESO.
045600 MOVE ZERO TO WS-CONT-VISTOS WS-CONT-EMITIDOS
045700 MOVE WS-PROCESO-ID-PARM TO WS-TP-PROCESO-ID
045800 MOVE WS-PAGINA-NORM     TO WS-TP-PAGINA
045900 MOVE WS-TOTAL-PAGINAS   TO WS-TP-TOTAL-PAGINAS
046000 WRITE REG-SALIDA FROM WS-GUIONES
046100 WRITE REG-SALIDA FROM WS-TITULO-PROCESO
046200 WRITE REG-SALIDA FROM WS-GUIONES
046300 WRITE REG-SALIDA FROM WS-TITULOS-CLIENTE
046400 READ CLIENTE-MTR
046500 PERFORM 3050-EVALUAR-CLIENTE-PAGINA THRU 3050-EXIT
046600  UNTIL FS-CLIMTR-FIN
046700 IF WS-CONT-EMITIDOS = 0
046800  MOVE 'NO HAY CLIENTES PARA ESTA PAGINA' TO WS-ND-TEXTO
046900  WRITE REG-SALIDA FROM WS-NOPOSEE-DATOS
047000 END-IF
047100 WRITE REG-SALIDA FROM WS-GUIONES.
047200 3000-EXIT. EXIT.
047300
047400 3050-EVALUAR-CLIENTE-PAGINA.
047500 IF CL-PROCESO-ID = WS-PROCESO-ID-PARM
047600  IF WS-CONT-VISTOS >= WS-DESPLAZAMIENTO
047700     AND WS-CONT-EMITIDOS < WS-TAMANO-NORM
047800     PERFORM 3100-ESCRIBIR-CLIENTE THRU 3100-EXIT
047900     ADD 1 TO WS-CONT-EMITIDOS
048000  END-IF
048100  ADD 1 TO WS-CONT-VISTOS
048200 END-IF
048300 READ CLIENTE-MTR.
048400 3050-EXIT. EXIT.
048500
048600 3100-ESCRIBIR-CLIENTE.
048700 MOVE CL-CLIENTE-CODIGO TO WS-DC-CODIGO
048800 STRING CL-NOMBRES DELIMITED BY SIZE
048900      ' ' DELIMITED BY SIZE
049000      CL-APELLIDOS DELIMITED BY SIZE
049100  INTO WS-DC-NOMBRE
049200 PERFORM 3150-BUSCAR-CUENTA THRU 3150-EXIT
049300 IF WS-SE-HALLO-CUENTA
049400  MOVE WS-CDC-NUMERO TO WS-DC-CUENTA
049500  MOVE WS-CDC-VALOR  TO WS-DC-VALOR
049600  WRITE REG-SALIDA FROM WS-DATOS-CLIENTE
049700 ELSE
049800  MOVE SPACES TO WS-DC-CUENTA
049900  MOVE ZERO   TO WS-DC-VALOR
050000  WRITE REG-SALIDA FROM WS-DATOS-CLIENTE
050100  MOVE 'Cuenta no encontrada para el cliente'
050200     TO WS-ND-TEXTO
050300  WRITE REG-SALIDA FROM WS-NOPOSEE-DATOS
050400 END-IF
050500 PERFORM 3170-ESCRIBIR-DATOS-ADIC THRU 3170-EXIT.
050600 3100-EXIT. EXIT.
050700
050800* LINEAS 2 A 4 DEL DETALLE DE CADA CLIENTE: IDENTIFICACION,
050900* FECHAS, CORREO, CELULAR Y ESTADO DE LA CUENTA DE NOMINA.
051000 3170-ESCRIBIR-DATOS-ADIC.
051100 MOVE CL-TIPO-ID     TO WS-DCI-TIPO-ID
051200 MOVE CL-NUM-ID      TO WS-DCI-NUM-ID
051300 MOVE CL-FEC-NACIM   TO WS-DCI-FEC-NACIM
051400 MOVE CL-FEC-INGRESO TO WS-DCI-FEC-INGRESO
051500 WRITE REG-SALIDA FROM WS-DATOS-CLIENTE-ID
051600 MOVE CL-EMAIL       TO WS-DCM-EMAIL
051700 WRITE REG-SALIDA FROM WS-DATOS-CLIENTE-MAIL
051800 MOVE CL-CELULAR     TO WS-DCC-CELULAR
051900 MOVE WS-CDC-ESTADO  TO WS-DCC-ESTADO
052000 WRITE REG-SALIDA FROM WS-DATOS-CLIENTE-CEL.
052100 3170-EXIT. EXIT.
052200
052300 3150-BUSCAR-CUENTA.
052400 MOVE 'N' TO WS-CUENTA-HALLADA
052500 MOVE SPACES TO WS-CDC-NUMERO
052600 MOVE ZERO   TO WS-CDC-VALOR
052700 MOVE SPACES TO WS-CDC-ESTADO
052800 CLOSE CUENTA-ARCH
052900 OPEN INPUT CUENTA-ARCH
053000 READ CUENTA-ARCH
053100 PERFORM 3160-EVALUAR-CUENTA THRU 3160-EXIT
053200  UNTIL FS-CUENTA NOT = 00 OR WS-SE-HALLO-CUENTA.
053300 3150-EXIT. EXIT.
053400
053500 3160-EVALUAR-CUENTA.
053600 IF AC-CLIENTE-CODIGO = CL-CLIENTE-CODIGO
053700  MOVE AC-NUM-CUENTA   TO WS-CDC-NUMERO
053800  MOVE AC-VALOR-NOMINA TO WS-CDC-VALOR
053900  MOVE AC-ESTADO       TO WS-CDC-ESTADO
054000  SET WS-SE-HALLO-CUENTA TO TRUE
054100 END-IF
054200 IF NOT WS-SE-HALLO-CUENTA
054300  READ CUENTA-ARCH
054400 END-IF.
054500 3160-EXIT. EXIT.
054600
054700******************************************************************
054800* LISTA TODOS LOS ERRORES DEL PROCESO.
054900******************************************************************
055000 3500-LISTAR-ERRORES-PROCESO.
055100 MOVE ZERO TO WS-CONT-EMITIDOS
055200 WRITE REG-SALIDA FROM WS-TITULOS-ERROR
055300 WRITE REG-SALIDA FROM WS-GUIONES
055400 CLOSE ERROR-ARCH
055500 OPEN INPUT ERROR-ARCH
055600 READ ERROR-ARCH
055700 PERFORM 3510-EVALUAR-ERROR THRU 3510-EXIT
055800  UNTIL FS-ERROR-FIN
055900 IF WS-CONT-EMITIDOS = 0
056000  MOVE 'ESTE PROCESO NO POSEE ERRORES' TO WS-ND-TEXTO
056100  WRITE REG-SALIDA FROM WS-NOPOSEE-DATOS
056200 END-IF
056300 WRITE REG-SALIDA FROM WS-GUIONES.
056400 3500-EXIT. EXIT.
056500
056600 3510-EVALUAR-ERROR.
056700 IF ER-PROCESO-ID = WS-PROCESO-ID-PARM
056800  MOVE ER-LINEA-NUM   TO WS-DE-LINEA
056900  MOVE ER-TIPO-ERROR  TO WS-DE-TIPO
057000  MOVE ER-MENSAJE(1:50) TO WS-DE-MENSAJE
057100  WRITE REG-SALIDA FROM WS-DATOS-ERROR
057200  ADD 1 TO WS-CONT-EMITIDOS
057300 END-IF
057400 READ ERROR-ARCH.
057500 3510-EXIT. EXIT.
057600
057700******************************************************************
057800* DETALLE DE UN CLIENTE PUNTUAL DENTRO DEL PROCESO: SU CUENTA Y
057900* SU PRIMER Y ULTIMO PAGO (LAS FECHAS ISO SE COMPARAN COMO
058000* TEXTO, LO QUE MANTIENE EL ORDEN CRONOLOGICO CORRECTO).
058100******************************************************************
058200 4000-DETALLE-CLIENTE.
058300 MOVE 'N' TO WS-CLIENTE-HALLADO
058400 WRITE REG-SALIDA FROM WS-GUIONES
058500 READ CLIENTE-MTR
058600 PERFORM 4050-EVALUAR-CLIENTE-BUSCADO THRU 4050-EXIT
058700  UNTIL FS-CLIMTR-FIN OR WS-SE-HALLO-CLIENTE
058800 IF WS-SE-HALLO-CLIENTE
058900  MOVE WS-PROCESO-ID-PARM TO WS-TP-PROCESO-ID
059000  MOVE ZERO TO WS-TP-PAGINA WS-TP-TOTAL-PAGINAS
059100  WRITE REG-SALIDA FROM WS-TITULO-PROCESO
059200  WRITE REG-SALIDA FROM WS-TITULOS-CLIENTE
059300  PERFORM 3150-BUSCAR-CUENTA THRU 3150-EXIT
059400  MOVE CL-CLIENTE-CODIGO TO WS-DC-CODIGO
059500  STRING CL-NOMBRES DELIMITED BY SIZE
059600         ' ' DELIMITED BY SIZE
059700         CL-APELLIDOS DELIMITED BY SIZE
059800     INTO WS-DC-NOMBRE
059900  IF WS-SE-HALLO-CUENTA
060000     MOVE WS-CDC-NUMERO TO WS-DC-CUENTA
060100     MOVE WS-CDC-VALOR  TO WS-DC-VALOR
060200     WRITE REG-SALIDA FROM WS-DATOS-CLIENTE
060300     PERFORM 3170-ESCRIBIR-DATOS-ADIC THRU 3170-EXIT
060400     PERFORM 4100-BUSCAR-PAGOS THRU 4100-EXIT
060500     IF WS-SE-HALLARON-PAGOS
060600        MOVE WS-PAGO-PRIMERO TO WS-DP-FEC-PRIMERO
060700        MOVE WS-PAGO-ULTIMO  TO WS-DP-FEC-ULTIMO
060800        WRITE REG-SALIDA FROM WS-DATOS-PAGO
060900     ELSE
061000        MOVE 'ESTA CUENTA NO POSEE PAGOS' TO WS-ND-TEXTO
061100        WRITE REG-SALIDA FROM WS-NOPOSEE-DATOS
061200     END-IF
061300  ELSE
061400     MOVE SPACES TO WS-DC-CUENTA
061500     MOVE ZERO   TO WS-DC-VALOR
061600     WRITE REG-SALIDA FROM WS-DATOS-CLIENTE
061700     MOVE 'Cuenta no encontrada para el cliente'
061800        TO WS-ND-TEXTO
061900     WRITE REG-SALIDA FROM WS-NOPOSEE-DATOS
062000     PERFORM 3170-ESCRIBIR-DATOS-ADIC THRU 3170-EXIT
062100  END-IF
062200 ELSE
062300  MOVE 'CLIENTE NO ENCONTRADO EN ESTE PROCESO'
062400     TO WS-ND-TEXTO
062500  WRITE REG-SALIDA FROM WS-NOPOSEE-DATOS
062600 END-IF
062700 WRITE REG-SALIDA FROM WS-GUIONES.
062800 4000-EXIT. EXIT.
062900
063000 4050-EVALUAR-CLIENTE-BUSCADO.
063100 IF CL-PROCESO-ID = WS-PROCESO-ID-PARM AND
063200  CL-CLIENTE-CODIGO = WS-CLIENTE-CODIGO-PARM
063300  SET WS-SE-HALLO-CLIENTE TO TRUE
063400 ELSE
063500  READ CLIENTE-MTR
063600 END-IF.
063700 4050-EXIT. EXIT.
063800
063900 4100-BUSCAR-PAGOS.
064000 MOVE 'N' TO WS-HAY-PAGOS
064100 MOVE SPACES TO WS-PAGO-PRIMERO WS-PAGO-ULTIMO
064200 CLOSE PAGO-ARCH
064300 OPEN INPUT PAGO-ARCH
064400 READ PAGO-ARCH
064500 PERFORM 4110-EVALUAR-PAGO THRU 4110-EXIT
064600  UNTIL FS-PAGO NOT = 00.
064700 4100-EXIT. EXIT.
064800
064900 4110-EVALUAR-PAGO.
065000 IF PP-NUM-CUENTA = WS-CDC-NUMERO
065100  IF NOT WS-SE-HALLARON-PAGOS
065200     MOVE PP-FEC-PAGO TO WS-PAGO-PRIMERO WS-PAGO-ULTIMO
065300     SET WS-SE-HALLARON-PAGOS TO TRUE
065400  ELSE
065500     IF PP-FEC-PAGO < WS-PAGO-PRIMERO
065600        MOVE PP-FEC-PAGO TO WS-PAGO-PRIMERO
065700     END-IF
065800     IF PP-FEC-PAGO > WS-PAGO-ULTIMO
065900        MOVE PP-FEC-PAGO TO WS-PAGO-ULTIMO
066000     END-IF
066100  END-IF
066200 END-IF
066300 READ PAGO-ARCH.
066400 4110-EXIT. EXIT.
066500
066600******************************************************************
066700* TRAILER CON LOS CONTADORES FINALES DEL REGISTRO DE CONTROL.
066800******************************************************************
066900 4900-IMPRIMIR-TOTALES.
067000 CLOSE PROCESO-ARCH
067100 OPEN INPUT PROCESO-ARCH
067200 READ PROCESO-ARCH
067300 PERFORM 4910-LEER-SIGUIENTE-PROCESO THRU 4910-EXIT
067400  UNTIL FS-PROCESO-FIN OR PR-PROCESO-ID = WS-PROCESO-ID-PARM
067500 IF NOT FS-PROCESO-FIN
067600  MOVE PR-TOTAL-REGISTROS TO WS-FT-TOTAL
067700  MOVE PR-EXITOS          TO WS-FT-EXITOS
067800  MOVE PR-ERRORES         TO WS-FT-ERRORES
067900  MOVE PR-ESTADO          TO WS-FT-ESTADO
068000  WRITE REG-SALIDA FROM WS-FOOTER-TOTALES
068100  WRITE REG-SALIDA FROM WS-GUIONES
068200  IF WS-TRAZA-ACTIVA
068300     DISPLAY 'RPTCARGA - PROCESO=' WS-PROCESO-ID-PARM
068400              ' ESTADO=' PR-ESTADO
068500  END-IF
068600 END-IF.
068700 4900-EXIT. EXIT.
068800
068900 4910-LEER-SIGUIENTE-PROCESO.
069000 READ PROCESO-ARCH.
069100 4910-EXIT. EXIT.
069200
069300 8000-CERRAR-ARCHIVOS.
069400 CLOSE FICHERO-SAL
069500 CLOSE CLIENTE-MTR
069600 CLOSE CUENTA-ARCH
069700 CLOSE PAGO-ARCH
069800 CLOSE ERROR-ARCH
069900 CLOSE PROCESO-ARCH.
070000 8000-EXIT. EXIT.
