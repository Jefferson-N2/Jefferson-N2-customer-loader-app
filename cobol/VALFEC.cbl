000100******************************************************************
000200* PROGRAMA       : VALFEC                                       *
000300* AUTOR          : R. QUINTERO                                  *
000400* INSTALACION    : NOMIPAGOS - PROCESOS BATCH                   *
000500* FECHA ESCRITO  : 12/05/1988                                   *
000600* FECHA COMPILAC.:                                              *
000700* SEGURIDAD      : CONFIDENCIAL - USO INTERNO NOMIPAGOS         *
000800******************************************************************
000900* OBJETIVO....... VALIDA UNA FECHA CALENDARIO (DIA/MES/ANIO)    *
001000*                 CONTROLANDO RANGO DE ANIO, BISIESTO Y TOPE    *
001100*                 DE DIAS POR MES. SUBPROGRAMA DE USO GENERAL,  *
001200*                 INVOCADO POR CUALQUIER CARGA QUE RECIBA UNA   *
001300*                 FECHA EN FORMATO AAAA-MM-DD.                  *
001400******************************************************************
001500* BITACORA DE CAMBIOS
001600*-----------------------------------------------------------------
001700* 12/05/1988 RQ  OT-0118  VERSION INICIAL, TOMADA DEL VALIDADOR    OT-0118
001800*                         DE FECHA DE MOVIMIENTO DE TARJETAS.      OT-0118
001900* 03/09/1989 RQ  OT-0154  SE AMPLIA EL RANGO DE ANIO ACEPTADO      OT-0154
002000*                         PARA CUBRIR FECHAS DE NACIMIENTO.        OT-0154
002100* 22/01/1991 MFL OT-0301  CORRECCION EN EL CALCULO DE BISIESTO     OT-0301
002200*                         PARA ANIOS SECULARES (X00).              OT-0301
002300* 14/06/1993 MFL OT-0389  SE AGREGA VALIDACION DEL FORMATO DE      OT-0389
002400*                         ENTRADA (LARGO Y CARACTERES NUMERICOS)   OT-0389
002500*                         ANTES DE DESCOMPONER LA FECHA.           OT-0389
002600* 07/02/1995 DHV OT-0455  SE INCORPORA VISTA REDEFINIDA DE LA      OT-0455
002700*                         FECHA PARA EL ENLACE CON EL MODULO       OT-0455
002800*                         EN LINEA (CICS) DE CONSULTA DE CLIENTES  OT-0455
002900* 19/11/1996 DHV OT-0512  AJUSTE DE COMENTARIOS Y LIMPIEZA DE      OT-0512
003000*                         PARRAFOS SIN USO.                        OT-0512
003100* 03/08/1998 JAC OT-0601  REVISION AÑO 2000: EL ANIO YA SE         OT-0601
003200*                         RECIBE EN 4 POSICIONES DESDE TODOS LOS   OT-0601
003300*                         PROGRAMAS LLAMANTES; SE ELIMINA LA       OT-0601
003400*                         VENTANA DE SIGLO QUE ASUMIA "19".        OT-0601
003500* 26/02/1999 JAC OT-0601  PRUEBAS DE PASO DE SIGLO 1999/2000 Y     OT-0601
003600*                         DE BISIESTO DEL ANIO 2000. SIN AJUSTES   OT-0601
003700*                         ADICIONALES.                             OT-0601
003800* 30/06/2003 LTR OT-0788  RENOMBRADO A VALFEC PARA EL NUEVO        OT-0788
003900*                         CARGUE MASIVO DE CLIENTES DE NOMINA;     OT-0788
004000*                         SE MANTIENE EL ALGORITMO DE VALFECOR.    OT-0788
004100* 11/03/2008 LTR OT-0912  DISPLAY DE DIAGNOSTICO CONDICIONADO AL   OT-0912
004200*                         SWITCH UPSI-0 DE TRAZA.                  OT-0912
004300******************************************************************
004400
004500 IDENTIFICATION DIVISION.
004600 PROGRAM-ID. VALFEC.
004700 AUTHOR. R. QUINTERO.
004800 INSTALLATION. NOMIPAGOS - PROCESOS BATCH.
004900 DATE-WRITTEN. 12/05/1988.
005000 DATE-COMPILED.
005100 SECURITY. CONFIDENCIAL - USO INTERNO NOMIPAGOS.
005200
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SPECIAL-NAMES.
005600 CLASS CLASE-DIGITOS   IS "0" THRU "9"
005700 UPSI-0 ON  STATUS IS WS-TRAZA-ACTIVA
005800      OFF STATUS IS WS-TRAZA-INACTIVA.
005900
006000 DATA DIVISION.
006100 WORKING-STORAGE SECTION.
006200 77  FILLER                  PIC X(26) VALUE
006300 '* INICIO WORKING-STORAGE *'.
006400
006500* VARIABLES DE TRABAJO PARA EL CALCULO DE BISIESTO.
006600 77  WS-AUX                  PIC 9(5)  COMP.
006700 77  WS-RESTO                PIC 9(5)V99.
006800 77  WS-BISIESTO             PIC X     VALUE 'N'.
006900 88  WS-ES-BISIESTO               VALUE 'S'.
007000 88  WS-NO-ES-BISIESTO            VALUE 'N'.
007100
007200* VISTA NUMERICA DE LA FECHA RECIBIDA, USADA SOLO PARA VALIDAR
007300* QUE LLEGO COMPUESTA DE DIGITOS ANTES DE DESCOMPONERLA.
007400 01  WS-FECHA-EMPAQUETADA    PIC 9(8)  VALUE ZEROES.
007500 01  WS-FECHA-EMP-R REDEFINES WS-FECHA-EMPAQUETADA.
007600 05  WS-FE-ANIO          PIC 9(4).
007700 05  WS-FE-MES           PIC 99.
007800 05  WS-FE-DIA           PIC 99.
007900
008000* VISTA ALTERNATIVA CONSERVADA PARA EL ENLACE CON EL MODULO EN
008100* LINEA DE CONSULTA DE CLIENTES, QUE PASA LA FECHA COMO UN
008200* UNICO CAMPO DE 8 POSICIONES EN VEZ DE TRES CAMPOS SEPARADOS.
008300 01  WS-FECHA-CICS.
008400 05  WS-FC-ANIO          PIC 9(4).
008500 05  WS-FC-MES-DIA       PIC 9(4).
008600 05  FILLER              PIC X(01) VALUE SPACE.
008700 01  WS-FECHA-CICS-R REDEFINES WS-FECHA-CICS.
008800 05  WS-FC-COMPACTA      PIC 9(8).
008900 05  FILLER              PIC X(01).
009000
009100* TABLA DE TOPE DE DIAS POR MES, CON SU VISTA ALTERNATIVA PARA
009200* EL PARRAFO DE BISIESTO (FEBRERO SE CORRIGE APARTE).
009300 01  WS-TOPE-DIAS-MES.
009400 05  FILLER              PIC 99    VALUE 31.
009500 05  FILLER              PIC 99    VALUE 28.
009600 05  FILLER              PIC 99    VALUE 31.
009700 05  FILLER              PIC 99    VALUE 30.
009800 05  FILLER              PIC 99    VALUE 31.
009900 05  FILLER              PIC 99    VALUE 30.
010000 05  FILLER              PIC 99    VALUE 31.
010100 05  FILLER              PIC 99    VALUE 31.
010200 05  FILLER              PIC 99    VALUE 30.
010300 05  FILLER              PIC 99    VALUE 31.
010400 05  FILLER              PIC 99    VALUE 30.
010500 05  FILLER              PIC 99    VALUE 31.
010600 01  WS-TOPE-DIAS-MES-R REDEFINES WS-TOPE-DIAS-MES.
010700 05  WS-TOPE-DIA-OCU     PIC 99 OCCURS 12 TIMES
010800                       INDEXED BY IX-MES.
010900
011000 77  FILLER                  PIC X(25) VALUE
011100 '* FINAL  WORKING-STORAGE *'.
011200
011300 LINKAGE SECTION.
011400 01  LN-FECHA.
011500 05  LN-DIA              PIC 99.
011600 05  LN-MES              PIC 99.
011700 05  LN-ANIO             PIC 9(4).
011800 05  FILLER              PIC X(01).
011900
012000 01  LN-VALIDAR              PIC X.
012100 88  LN-FECHA-VALIDA             VALUE 'S'.
012200 88  LN-FECHA-INVALIDA           VALUE 'N'.
012300
012400 PROCEDURE DIVISION USING LN-FECHA, LN-VALIDAR.
012500
012600 0100-VALIDAR-FECHA-INGRESO.
012700 MOVE LN-DIA  TO WS-FE-DIA
012800 MOVE LN-MES  TO WS-FE-MES
012900 MOVE LN-ANIO TO WS-FE-ANIO
013000 PERFORM 0200-VALIDAR-ANIO THRU 0200-EXIT
013100 IF LN-FECHA-VALIDA
013200  PERFORM 0300-VALIDAR-BISIESTO THRU 0300-EXIT
013300  PERFORM 0400-VALIDAR-MES-DIA  THRU 0400-EXIT
013400 END-IF
013500 PERFORM 0700-RETORNAR-PROGRAMA THRU 0700-EXIT.
013600
013700* 07/02/1995: EL ANIO DEBE VENIR EN 4 DIGITOS; SE ACEPTA DESDE
013800* EL PRIMER ANIO DE OPERACION DEL SISTEMA HASTA EL LIMITE DE
013900* REPRESENTACION DE LA VENTANA DE SIGLO ACTUAL.
014000 0200-VALIDAR-ANIO.
014100 MOVE 'S' TO LN-VALIDAR
014200 IF LN-ANIO < 1900 OR LN-ANIO > 2099
014300  MOVE 'N' TO LN-VALIDAR
014400 END-IF.
014500 0200-EXIT. EXIT.
014600
014700 0300-VALIDAR-BISIESTO.
014800 DIVIDE LN-ANIO BY 4 GIVING WS-AUX REMAINDER WS-RESTO
014900 IF WS-RESTO = 0
015000  DIVIDE LN-ANIO BY 100 GIVING WS-AUX REMAINDER WS-RESTO
015100  IF WS-RESTO = 0
015200     DIVIDE LN-ANIO BY 400 GIVING WS-AUX REMAINDER WS-RESTO
015300     IF WS-RESTO = 0
015400        SET WS-ES-BISIESTO    TO TRUE
015500     ELSE
015600        SET WS-NO-ES-BISIESTO TO TRUE
015700     END-IF
015800  ELSE
015900     SET WS-ES-BISIESTO       TO TRUE
016000  END-IF
016100 ELSE
016200  SET WS-NO-ES-BISIESTO       TO TRUE
016300 END-IF.
016400 0300-EXIT. EXIT.
016500
016600 0400-VALIDAR-MES-DIA.
016700 IF LN-MES < 1 OR LN-MES > 12
016800  MOVE 'N' TO LN-VALIDAR
016900  GO TO 0400-EXIT
017000 END-IF
017100 SET IX-MES TO LN-MES
017200 IF LN-MES = 2 AND WS-ES-BISIESTO
017300  IF LN-DIA < 1 OR LN-DIA > 29
017400     MOVE 'N' TO LN-VALIDAR
017500  END-IF
017600 ELSE
017700  IF LN-DIA < 1 OR LN-DIA > WS-TOPE-DIA-OCU (IX-MES)
017800     MOVE 'N' TO LN-VALIDAR
017900  END-IF
018000 END-IF.
018100 0400-EXIT. EXIT.
018200
018300 0700-RETORNAR-PROGRAMA.
018400 IF WS-TRAZA-ACTIVA
018500  DISPLAY 'VALFEC - FECHA=' LN-FECHA ' RESULTADO='
018600           LN-VALIDAR
018700 END-IF.
018800 0700-EXIT.
018900 EXIT PROGRAM.
