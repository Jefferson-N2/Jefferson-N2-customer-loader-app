000100******************************************************************
000200* PROGRAMA       : BLKCARGA                                     *
000300* AUTOR          : L. TRONCOSO                                  *
000400* INSTALACION    : NOMIPAGOS - PROCESOS BATCH                   *
000500* FECHA ESCRITO  : 30/06/2003                                   *
000600* FECHA COMPILAC.:                                              *
000700* SEGURIDAD      : CONFIDENCIAL - USO INTERNO NOMIPAGOS         *
000800******************************************************************
000900* OBJETIVO....... CARGA MASIVA DE CLIENTES DE NOMINA. LEE EL
001000*                 ARCHIVO DE PROSPECTOS (UN CLIENTE POR LINEA,
001100*                 CAMPOS SEPARADOS POR COMA), VALIDA TODAS LAS
001200*                 LINEAS ANTES DE GRABAR NADA (TODO O NADA) Y,
001300*                 SI TODAS SON VALIDAS, DA DE ALTA CADA CLIENTE
001400*                 CON SU CUENTA DE NOMINA Y SU PRIMER PAGO
001500*                 PENDIENTE. LLEVA UN REGISTRO DE CONTROL DEL
001600*                 PROCESO Y UN ARCHIVO DE ERRORES POR LINEA.
001700*
001800*    ARCHIVOS.... ENTRADA  (PROSPECTOS, LINE SEQUENTIAL)
001900*                 CLIMTR   (MAESTRO DE CLIENTES)
002000*                 CUENTA   (CUENTAS DE NOMINA)
002100*                 PAGO     (PAGOS DE NOMINA)
002200*                 ERRORES  (ERRORES DE CARGUE)
002300*                 PROCESO  (CONTROL DEL PROCESO)
002400*    MODULOS..... VALFEC   (VALIDA FECHA DE INGRESO)
002500*                 BUSCADB  (CONSULTA DE IDENTIDADES DATABOOK)
002600******************************************************************
002700* BITACORA DE CAMBIOS
002800*-----------------------------------------------------------------
002900* 30/06/2003 LTR OT-0788  VERSION INICIAL DEL CARGUE MASIVO DE     OT-0788
003000*                         CLIENTES DE NOMINA, SOBRE EL ESQUELETO   OT-0788
003100*                         DEL PROCESO DE TRANSACCIONES DE CBU.     OT-0788
003200* 18/02/2004 LTR OT-0803  SE AGREGA LA VALIDACION DE ENCABEZADO    OT-0803
003300*                         Y EL RECHAZO TODO-O-NADA DE LA FASE 1.   OT-0803
003400* 25/08/2005 GVM OT-0866  SE INCORPORA LA GENERACION DE CODIGO DE  OT-0866
003500*                         CLIENTE Y CUENTA CON REINTENTO           OT-0866
003600*                         (10 INTENTOS) ANTE COLISION.             OT-0866
003700* 11/03/2008 GVM OT-0912  DISPLAY DE DIAGNOSTICO CONDICIONADO AL   OT-0912
003800*                         SWITCH UPSI-0 DE TRAZA; NO SE MODIFICA   OT-0912
003900*                         LOGICA DE NEGOCIO.                       OT-0912
004000* 19/09/2011 LTR OT-1042  EL PROCESO DE CONTROL SE REESCRIBE       OT-1042
004100*                         (REWRITE) AL FINAL EN LUGAR DE GRABARSE  OT-1042
004200*                         UNA SEGUNDA VEZ.                         OT-1042
004300* 02/05/2014 LTR OT-1177  SE AMPLIA EL LARGO DEL NUMERO DE         OT-1177
004400*                         IDENTIFICACION A 20 POSICIONES PARA      OT-1177
004500*                         ADMITIR PASAPORTES ALFANUMERICOS.        OT-1177
004600* 14/10/2016 RSM OT-1288  CORRECCION: EL ESTADO FINAL ES ERROR     OT-1288
004700*                         SOLO CUANDO NO HUBO NINGUN EXITO; ANTES  OT-1288
004800*                         SE MARCABA ERROR CON CUALQUIER RECHAZO.  OT-1288
004900* 14/02/2020 LTR OT-1417  CORRECCION: LA VALIDACION DE ENCABEZADO  OT-1417
005000*                         SOLO COMPARABA LA COLUMNA 1 Y DISTINGUIA OT-1417
005100*                         MAYUSCULA DE MINUSCULA. AHORA SE         OT-1417
005200*                         COMPARAN LAS 6 COLUMNAS, SIN DISTINGUIR  OT-1417
005300*                         MAYUSCULA DE MINUSCULA, Y EL MENSAJE DE  OT-1417
005400*                         ERROR INCLUYE EL TEXTO ENCONTRADO.       OT-1417
005500******************************************************************
005600
005700 IDENTIFICATION DIVISION.
005800 PROGRAM-ID. BLKCARGA.
005900 AUTHOR. L. TRONCOSO.
006000 INSTALLATION. NOMIPAGOS - PROCESOS BATCH.
006100 DATE-WRITTEN. 30/06/2003.
006200 DATE-COMPILED.
006300 SECURITY. CONFIDENCIAL - USO INTERNO NOMIPAGOS.
006400
006500 ENVIRONMENT DIVISION.
006600 CONFIGURATION SECTION.
006700 SPECIAL-NAMES.
006800 CLASS CLASE-DIGITOS      IS "0" THRU "9"
006900 CLASS CLASE-ALFANUM      IS "0" THRU "9" "A" THRU "Z"
007000                            "a" THRU "z"
007100 CLASS CLASE-LOCAL-CORREO IS "0" THRU "9" "A" THRU "Z"
007200                            "a" THRU "z" "+" "_" "." "-"
007300 CLASS CLASE-DOMINIO      IS "0" THRU "9" "A" THRU "Z"
007400                            "a" THRU "z" "." "-"
007500 CLASS CLASE-LETRAS       IS "A" THRU "Z" "a" THRU "z"
007600 UPSI-0 ON  STATUS IS WS-TRAZA-ACTIVA
007700      OFF STATUS IS WS-TRAZA-INACTIVA.
007800
007900 INPUT-OUTPUT SECTION.
008000 FILE-CONTROL.
008100 SELECT ENTRADA-CARGA ASSIGN TO ENTRADA
008200   ORGANIZATION IS LINE SEQUENTIAL
008300   FILE STATUS  IS FS-ENTRADA.
008400
008500 SELECT CLIENTE-MTR   ASSIGN TO CLIMTR
008600   ORGANIZATION IS SEQUENTIAL
008700   FILE STATUS  IS FS-CLIMTR.
008800
008900 SELECT CUENTA-ARCH   ASSIGN TO CUENTA
009000   ORGANIZATION IS SEQUENTIAL
009100   FILE STATUS  IS FS-CUENTA.
009200
009300 SELECT PAGO-ARCH     ASSIGN TO PAGO
009400   ORGANIZATION IS SEQUENTIAL
009500   FILE STATUS  IS FS-PAGO.
009600
009700 SELECT ERROR-ARCH    ASSIGN TO ERRORES
009800   ORGANIZATION IS SEQUENTIAL
009900   FILE STATUS  IS FS-ERROR.
010000
010100 SELECT PROCESO-ARCH  ASSIGN TO PROCESO
010200   ORGANIZATION IS SEQUENTIAL
010300   FILE STATUS  IS FS-PROCESO.
010400
010500 DATA DIVISION.
010600 FILE SECTION.
010700* ARCHIVO DE ENTRADA: UNA LINEA POR PROSPECTO, CAMPOS SEPARADOS
010800* POR COMA. LA LINEA 1 ES EL ENCABEZADO.
010900 FD  ENTRADA-CARGA.
011000 01  REG-ENTRADA-CARGA.
011100 05  IN-LINEA-CRUDA      PIC X(150).
011200 05  FILLER              PIC X(004).
011300
011400 FD  CLIENTE-MTR.
011500 01  REG-CLIMTR.
011600 05  CL-CLIENTE-CODIGO   PIC X(12).
011700 05  CL-TIPO-ID          PIC X(01).
011800 05  CL-NUM-ID           PIC X(20).
011900 05  CL-NOMBRES          PIC X(30).
012000 05  CL-APELLIDOS        PIC X(30).
012100 05  CL-FEC-NACIM        PIC X(10).
012200 05  CL-FEC-INGRESO      PIC X(10).
012300 05  CL-EMAIL            PIC X(50).
012400 05  CL-CELULAR          PIC X(10).
012500 05  CL-PROCESO-ID       PIC X(08).
012600 05  FILLER              PIC X(04).
012700
012800 FD  CUENTA-ARCH.
012900 01  REG-CUENTA.
013000 05  AC-NUM-CUENTA       PIC X(14).
013100 05  AC-CLIENTE-CODIGO   PIC X(12).
013200 05  AC-VALOR-NOMINA     PIC S9(17)V99.
013300 05  AC-ESTADO           PIC X(10).
013400 05  FILLER              PIC X(04).
013500
013600 FD  PAGO-ARCH.
013700 01  REG-PAGO.
013800 05  PP-NUM-CUENTA       PIC X(14).
013900 05  PP-FEC-PAGO         PIC X(10).
014000 05  PP-MONTO            PIC S9(17)V99.
014100 05  PP-ESTADO           PIC X(10).
014200 05  FILLER              PIC X(04).
014300
014400 FD  ERROR-ARCH.
014500 01  REG-ERROR.
014600 05  ER-PROCESO-ID       PIC X(08).
014700 05  ER-LINEA-NUM        PIC 9(05).
014800 05  ER-TIPO-ERROR       PIC X(20).
014900 05  ER-MENSAJE          PIC X(100).
015000 05  ER-NOMBRE-ARCHIVO   PIC X(30).
015100 05  FILLER              PIC X(04).
015200
015300 FD  PROCESO-ARCH.
015400 01  REG-PROCESO.
015500 05  PR-PROCESO-ID       PIC X(08).
015600 05  PR-NOMBRE-ARCHIVO   PIC X(30).
015700 05  PR-ESTADO           PIC X(10).
015800 05  PR-TOTAL-REGISTROS  PIC 9(07).
015900 05  PR-EXITOS           PIC 9(07).
016000 05  PR-ERRORES          PIC 9(07).
016100 05  PR-FEC-PROCESO      PIC X(10).
016200 05  FILLER              PIC X(04).
016300
016400 WORKING-STORAGE SECTION.
016500 77  FILLER                  PIC X(26) VALUE
016600 '* INICIO WORKING-STORAGE *'.
016700
016800*-----------  ESTADO DE ARCHIVOS  --------------------------------
016900 77  FS-ENTRADA              PIC 99.
017000 88  FS-ENTRADA-OK               VALUE 00.
017100 88  FS-ENTRADA-FIN               VALUE 10.
017200 77  FS-CLIMTR                PIC 99.
017300 77  FS-CUENTA                PIC 99.
017400 77  FS-PAGO                  PIC 99.
017500 77  FS-ERROR                 PIC 99.
017600 77  FS-PROCESO               PIC 99.
017700
017800*-----------  CONTROL DEL PROCESO  -------------------------------
017900 77  WS-NOMBRE-ARCHIVO        PIC X(30) VALUE
018000 'CLIENTES.NOMINA.CARGA.DAT'.
018100 77  WS-PROCESO-ID            PIC X(08) VALUE SPACES.
018200 77  WS-FECHA-PROCESO         PIC X(10) VALUE SPACES.
018300 01  WS-FECHA-SISTEMA         PIC 9(08) VALUE ZERO.
018400 01  WS-FECHA-SISTEMA-R REDEFINES WS-FECHA-SISTEMA.
018500 05  WS-FS-ANIO           PIC 9(04).
018600 05  WS-FS-MES            PIC 9(02).
018700 05  WS-FS-DIA            PIC 9(02).
018800 01  WS-HORA-SISTEMA          PIC 9(08) VALUE ZERO.
018900 01  WS-HORA-SISTEMA-R REDEFINES WS-HORA-SISTEMA.
019000 05  WS-HS-HORA           PIC 9(02).
019100 05  WS-HS-MIN            PIC 9(02).
019200 05  WS-HS-RESTO          PIC 9(04).
019300
019400 77  WS-LINEA-NUM             PIC 9(07) COMP VALUE ZERO.
019500 77  WS-CONT-EXITOS           PIC 9(07) COMP VALUE ZERO.
019600 77  WS-CONT-ERRORES          PIC 9(07) COMP VALUE ZERO.
019700 77  WS-CONT-TOTAL            PIC 9(07) COMP VALUE ZERO.
019800
019900 77  WS-FASE1-ERROR           PIC X     VALUE 'N'.
020000 88  WS-FASE1-ERROR-S             VALUE 'S'.
020100 88  WS-FASE1-ERROR-N             VALUE 'N'.
020200
020300 77  WS-FILA-ERROR            PIC X     VALUE 'N'.
020400 88  WS-FILA-CON-ERROR            VALUE 'S'.
020500 88  WS-FILA-SIN-ERROR            VALUE 'N'.
020600
020700 77  WS-FILA-VALIDA           PIC X     VALUE 'N'.
020800 88  WS-ES-FILA-VALIDA            VALUE 'S'.
020900 88  WS-ES-FILA-INVALIDA          VALUE 'N'.
021000
021100*-----------  CAMPOS DE LA LINEA LEIDA  --------------------------
021200 01  WS-CAMPOS-FILA.
021300 05  WS-CF-TIPO-ID        PIC X(01).
021400 05  WS-CF-NUM-ID         PIC X(20).
021500 05  WS-CF-FEC-INGRESO    PIC X(10).
021600 05  WS-CF-VALOR-NOMINA   PIC X(15).
021700 05  WS-CF-EMAIL          PIC X(50).
021800 05  WS-CF-CELULAR        PIC X(10).
021900 05  FILLER               PIC X(04).
022000 01  WS-CAMPOS-FILA-R REDEFINES WS-CAMPOS-FILA.
022100 05  WS-CF-REGISTRO-PLANO PIC X(110).
022200
022300 77  WS-CANT-COMAS            PIC 9(03) COMP VALUE ZERO.
022400 77  WS-CANT-CAMPOS           PIC 9(03) COMP VALUE ZERO.
022500
022600*-----------  CAMPOS DEL ENCABEZADO (LINEA 1)  -------------------
022700* ANCHO PROPIO PARA EL TEXTO DEL TITULO DE CADA COLUMNA, QUE NO
022800* ENTRA EN LOS CAMPOS WS-CF-xxx (ESOS TRAEN EL ANCHO DEL DATO,
022900* NO DEL ENCABEZADO).
023000 01  WS-CAMPOS-ENCABEZADO.
023100 05  WS-CE-COL1           PIC X(30).
023200 05  WS-CE-COL2           PIC X(30).
023300 05  WS-CE-COL3           PIC X(30).
023400 05  WS-CE-COL4           PIC X(30).
023500 05  WS-CE-COL5           PIC X(30).
023600 05  WS-CE-COL6           PIC X(30).
023700 05  FILLER               PIC X(10).
023800
023900 77  WS-ENCABEZADO-COND       PIC X     VALUE 'S'.
024000 88  WS-ENCABEZADO-VALIDO         VALUE 'S'.
024100 88  WS-ENCABEZADO-INVALIDO       VALUE 'N'.
024200
024300*-----------  MENSAJE DE ERROR EN CONSTRUCCION  ------------------
024400 77  WS-MENSAJE-ERROR         PIC X(100) VALUE SPACES.
024500 77  WS-CAMPO-A-SANEAR        PIC X(60)  VALUE SPACES.
024600 77  WS-VALOR-SANEADO         PIC X(60)  VALUE SPACES.
024700
024800*-----------  CAMPO GENERICO Y LARGO (RUTINA DE TRIM MANUAL)  ----
024900 77  WS-CAMPO-GENERICO        PIC X(60) VALUE SPACES.
025000 77  WS-LARGO-CAMPO           PIC 9(03) COMP VALUE ZERO.
025100 77  WS-POS                   PIC 9(03) COMP VALUE ZERO.
025200 77  WS-POS-ARROBA            PIC 9(03) COMP VALUE ZERO.
025300 77  WS-POS-ULTIMO-PUNTO      PIC 9(03) COMP VALUE ZERO.
025400 77  WS-CANT-ARROBAS          PIC 9(03) COMP VALUE ZERO.
025500
025600*-----------  CONVERSION DEL VALOR DE NOMINA (SIN ARITMETICA DE
025700*             REDONDEO, SOLO EMPAQUE DEL TEXTO A NUMERICO)  -----
025800 77  WS-SIGNO-NEGATIVO        PIC X     VALUE 'N'.
025900 88  WS-ES-NEGATIVO               VALUE 'S'.
026000 77  WS-POS-PUNTO             PIC 9(03) COMP VALUE ZERO.
026100 77  WS-PUNTOS-VISTOS         PIC 9(02) COMP VALUE ZERO.
026200 77  WS-PARTE-ENTERA-TXT      PIC X(17) VALUE SPACES.
026300 77  WS-PARTE-DECIMAL-TXT     PIC X(02) VALUE '00'.
026400 77  WS-PARTE-ENTERA-NUM      PIC 9(17) VALUE ZERO.
026500 77  WS-PARTE-DECIMAL-NUM     PIC 9(02) VALUE ZERO.
026600 77  WS-VALOR-NOMINA-NUM      PIC S9(17)V99 VALUE ZERO.
026700 77  WS-FORMATO-NUMERICO-OK   PIC X     VALUE 'S'.
026800 88  WS-FORMATO-VALIDO            VALUE 'S'.
026900 88  WS-FORMATO-INVALIDO          VALUE 'N'.
027000
027100*-----------  FECHA DE INGRESO DESCOMPUESTA PARA VALFEC  --------
027200 01  WS-FECHA-INGRESO-PARM.
027300 05  WS-FIP-DIA           PIC 99.
027400 05  WS-FIP-MES           PIC 99.
027500 05  WS-FIP-ANIO          PIC 9(4).
027600 05  FILLER               PIC X(01).
027700 77  WS-FECHA-VALIDA-SW       PIC X     VALUE 'N'.
027800 88  WS-FECHA-ES-VALIDA           VALUE 'S'.
027900
028000*-----------  TABLA DE FILAS VALIDAS DE LA FASE 1  ---------------
028100 01  TB-FILAS-VALIDAS.
028200 05  TB-FILA OCCURS 5000 TIMES
028300           INDEXED BY IX-FILA.
028400   10  TB-FV-LINEA-NUM  PIC 9(07) COMP.
028500   10  TB-FV-TIPO-ID    PIC X(01).
028600   10  TB-FV-NUM-ID     PIC X(20).
028700   10  TB-FV-FEC-INGRESO PIC X(10).
028800   10  TB-FV-VALOR-TXT  PIC X(15).
028900   10  TB-FV-EMAIL      PIC X(50).
029000   10  TB-FV-CELULAR    PIC X(10).
029100   10  FILLER           PIC X(05).
029200 77  WS-CANT-FILAS-VALIDAS    PIC 9(04) COMP VALUE ZERO.
029300
029400*-----------  TABLA DE CLIENTES YA EXISTENTES (MAESTRO) ----------
029500 01  TB-CLIENTES-EXISTENTES.
029600 05  TB-CE OCCURS 9000 TIMES
029700         INDEXED BY IX-CLIENTE.
029800   10  TB-CE-CODIGO     PIC X(12).
029900   10  TB-CE-NUM-ID     PIC X(20).
030000   10  FILLER           PIC X(05).
030100 77  WS-CANT-CLIENTES-EXIST   PIC 9(04) COMP VALUE ZERO.
030200
030300*-----------  TABLA DE CUENTAS YA EXISTENTES  --------------------
030400 01  TB-CUENTAS-EXISTENTES.
030500 05  TB-CU OCCURS 9000 TIMES
030600         INDEXED BY IX-CUENTA.
030700   10  TB-CU-NUMERO     PIC X(14).
030800   10  FILLER           PIC X(05).
030900 77  WS-CANT-CUENTAS-EXIST    PIC 9(04) COMP VALUE ZERO.
031000
031100*-----------  GENERACION DE CODIGOS UNICOS  ----------------------
031200 77  WS-ALFABETO-36           PIC X(36) VALUE
031300 'ABCDEFGHIJKLMNOPQRSTUVWXYZ0123456789'.
031400 01  WS-ALFABETO-36-R REDEFINES WS-ALFABETO-36.
031500 05  WS-ALF-CARACTER OCCURS 36 TIMES PIC X(01).
031600
031700 77  WS-SEMILLA               PIC 9(09) COMP VALUE ZERO.
031800 77  WS-RESIDUO               PIC 9(02) COMP VALUE ZERO.
031900 77  WS-INTENTOS              PIC 9(02) COMP VALUE ZERO.
032000 77  WS-ANCHO-SUFIJO          PIC 9(02) COMP VALUE ZERO.
032100 77  WS-SUFIJO-GENERADO       PIC X(10) VALUE SPACES.
032200 77  WS-COLISION              PIC X     VALUE 'N'.
032300 88  WS-HAY-COLISION              VALUE 'S'.
032400 88  WS-NO-HAY-COLISION           VALUE 'N'.
032500
032600 77  WS-CLIENTE-CODIGO        PIC X(12) VALUE SPACES.
032700 77  WS-CUENTA-NUMERO         PIC X(14) VALUE SPACES.
032800 77  WS-CLIENTE-GENERADO-OK   PIC X     VALUE 'N'.
032900 88  WS-CLIENTE-CODIGO-OK         VALUE 'S'.
033000 77  WS-CUENTA-GENERADA-OK    PIC X     VALUE 'N'.
033100 88  WS-CUENTA-NUMERO-OK          VALUE 'S'.
033200
033300*-----------  CAMPOS PARA LOS SUBPROGRAMAS  ----------------------
033400 01  WS-CLAVE-DATABOOK.
033500 05  WS-CD-TIPO-ID        PIC X(01).
033600 05  WS-CD-NUM-ID         PIC X(20).
033700 77  WS-DATABOOK-ENCONTRADO   PIC X     VALUE 'N'.
033800 88  WS-DATABOOK-OK               VALUE 'S'.
033900 01  WS-DATOS-DATABOOK.
034000 05  WS-DD-NOMBRES        PIC X(30).
034100 05  WS-DD-APELLIDOS      PIC X(30).
034200 05  WS-DD-FEC-NACIM      PIC X(10).
034300 05  FILLER               PIC X(01).
034400
034500*-----------  DUPLICADO CONTRA MAESTRO / DATABOOK / PROCESO  -----
034600 77  WS-CLIENTE-EXISTE        PIC X     VALUE 'N'.
034700 88  WS-CLIENTE-YA-EXISTE         VALUE 'S'.
034800
034900 77  FILLER                   PIC X(25) VALUE
035000 '* FINAL  WORKING-STORAGE *'.
035100
035200 PROCEDURE DIVISION.
035300
035400 0000-PROCESO-PRINCIPAL.
035500 PERFORM 1000-INICIAR-PROCESO   THRU 1000-EXIT
035600 PERFORM 2000-FASE1-VALIDACION  THRU 2000-EXIT
035700 IF WS-FASE1-ERROR-N
035800  PERFORM 3000-FASE2-PROCESAR-VALIDAS THRU 3000-EXIT
035900 END-IF
036000 PERFORM 4000-FINALIZAR-PROCESO THRU 4000-EXIT
036100 STOP RUN.
036200
036300******************************************************************
036400* FASE DE ARRANQUE: VALIDA EL NOMBRE DE ARCHIVO, ABRE LOS
036500* ARCHIVOS, ARMA EL IDENTIFICADOR DEL PROCESO Y DEJA GRABADO
036600* EL REGISTRO DE CONTROL EN ESTADO PROCESSING.
036700******************************************************************
036800 1000-INICIAR-PROCESO.
036900 IF WS-NOMBRE-ARCHIVO = SPACES
037000  DISPLAY 'BLKCARGA - ERROR DE NEGOCIO: NO SE INFORMO '
037100           'ARCHIVO DE ENTRADA'
037200  STOP RUN
037300 END-IF
037400 PERFORM 1100-ABRIR-ARCHIVOS         THRU 1100-EXIT
037500 PERFORM 1200-CONSTRUIR-ID-PROCESO   THRU 1200-EXIT
037600 PERFORM 1300-CARGAR-EXISTENTES      THRU 1300-EXIT
037700 PERFORM 1400-GRABAR-CONTROL-INICIAL THRU 1400-EXIT.
037800 1000-EXIT. EXIT.
037900
038000 1100-ABRIR-ARCHIVOS.
038100 OPEN INPUT  ENTRADA-CARGA
038200 OPEN OUTPUT ERROR-ARCH
038300 OPEN OUTPUT PROCESO-ARCH
038400 IF FS-ENTRADA NOT = 00 OR FS-ERROR NOT = 00
038500  DISPLAY 'BLKCARGA - ERROR ABRIENDO ARCHIVOS DE ENTRADA'
038600  STOP RUN
038700 END-IF.
038800 1100-EXIT. EXIT.
038900
039000* EL IDENTIFICADOR DE PROCESO SE ARMA CON LA FECHA Y LA HORA DEL
039100* SISTEMA (AAAAMMDD + HH), 8 POSICIONES.
039200 1200-CONSTRUIR-ID-PROCESO.
039300 ACCEPT WS-FECHA-SISTEMA FROM DATE YYYYMMDD
039400 ACCEPT WS-HORA-SISTEMA  FROM TIME
039500 STRING WS-FS-ANIO WS-FS-MES WS-FS-DIA WS-HS-HORA
039600  DELIMITED BY SIZE INTO WS-PROCESO-ID
039700 STRING WS-FS-ANIO '-' WS-FS-MES '-' WS-FS-DIA
039800  DELIMITED BY SIZE INTO WS-FECHA-PROCESO.
039900 1200-EXIT. EXIT.
040000
040100* CARGA EN MEMORIA LOS CLIENTES Y CUENTAS YA EXISTENTES DE
040200* CORRIDAS ANTERIORES, PARA EL CONTROL DE DUPLICADOS Y DE
040300* COLISION DE CODIGOS GENERADOS.
040400 1300-CARGAR-EXISTENTES.
040500 MOVE ZERO TO WS-CANT-CLIENTES-EXIST
040600 OPEN INPUT CLIENTE-MTR
040700 IF FS-CLIMTR = 00
040800  PERFORM 1310-LEER-CLIENTE THRU 1310-EXIT
040900  PERFORM 1315-AGREGAR-CLIENTE-EXIST THRU 1315-EXIT
041000     UNTIL FS-CLIMTR NOT = 00
041100  CLOSE CLIENTE-MTR
041200 END-IF
041300 MOVE ZERO TO WS-CANT-CUENTAS-EXIST
041400 OPEN INPUT CUENTA-ARCH
041500 IF FS-CUENTA = 00
041600  PERFORM 1320-LEER-CUENTA THRU 1320-EXIT
041700  PERFORM 1325-AGREGAR-CUENTA-EXIST THRU 1325-EXIT
041800     UNTIL FS-CUENTA NOT = 00
041900  CLOSE CUENTA-ARCH
042000 END-IF
042100 OPEN EXTEND CLIENTE-MTR
042200 OPEN EXTEND CUENTA-ARCH
042300 OPEN EXTEND PAGO-ARCH.
042400 1300-EXIT. EXIT.
042500
042600 1310-LEER-CLIENTE.
042700 READ CLIENTE-MTR.
042800 1310-EXIT. EXIT.
042900
043000 1315-AGREGAR-CLIENTE-EXIST.
043100 IF WS-CANT-CLIENTES-EXIST < 9000
043200  ADD 1 TO WS-CANT-CLIENTES-EXIST
043300  SET IX-CLIENTE TO WS-CANT-CLIENTES-EXIST
043400  MOVE CL-CLIENTE-CODIGO TO TB-CE-CODIGO (IX-CLIENTE)
043500  MOVE CL-NUM-ID         TO TB-CE-NUM-ID (IX-CLIENTE)
043600 END-IF
043700 PERFORM 1310-LEER-CLIENTE THRU 1310-EXIT.
043800 1315-EXIT. EXIT.
043900
044000 1320-LEER-CUENTA.
044100 READ CUENTA-ARCH.
044200 1320-EXIT. EXIT.
044300
044400 1325-AGREGAR-CUENTA-EXIST.
044500 IF WS-CANT-CUENTAS-EXIST < 9000
044600  ADD 1 TO WS-CANT-CUENTAS-EXIST
044700  SET IX-CUENTA TO WS-CANT-CUENTAS-EXIST
044800  MOVE AC-NUM-CUENTA TO TB-CU-NUMERO (IX-CUENTA)
044900 END-IF
045000 PERFORM 1320-LEER-CUENTA THRU 1320-EXIT.
045100 1325-EXIT. EXIT.
045200
045300 1400-GRABAR-CONTROL-INICIAL.
045400 MOVE WS-PROCESO-ID    TO PR-PROCESO-ID
045500 MOVE WS-NOMBRE-ARCHIVO TO PR-NOMBRE-ARCHIVO
045600 MOVE 'PROCESSING'     TO PR-ESTADO
045700 MOVE ZERO             TO PR-TOTAL-REGISTROS
045800                         PR-EXITOS PR-ERRORES
045900 MOVE WS-FECHA-PROCESO TO PR-FEC-PROCESO
046000 MOVE SPACES           TO FILLER OF REG-PROCESO
046100 WRITE REG-PROCESO
046200 CLOSE PROCESO-ARCH.
046300 1400-EXIT. EXIT.
046400
046500******************************************************************
046600* FASE 1: VALIDA EL ENCABEZADO Y CADA LINEA DE DATOS. NO SE
046700* GRABA NINGUN CLIENTE EN ESTA FASE; SOLO SE ARMA LA TABLA DE
046800* FILAS VALIDAS Y, SI HAY ERRORES, EL ARCHIVO DE ERRORES.
046900******************************************************************
047000 2000-FASE1-VALIDACION.
047100 MOVE ZERO TO WS-LINEA-NUM WS-CANT-FILAS-VALIDAS
047200 MOVE 'N'  TO WS-FASE1-ERROR
047300 READ ENTRADA-CARGA
047400 IF FS-ENTRADA-FIN
047500  DISPLAY 'BLKCARGA - ARCHIVO DE ENTRADA VACIO'
047600  SET WS-FASE1-ERROR-S TO TRUE
047700 ELSE
047800  ADD 1 TO WS-LINEA-NUM
047900  PERFORM 2050-VALIDAR-ENCABEZADO THRU 2050-EXIT
048000  READ ENTRADA-CARGA
048100  PERFORM 2100-VALIDAR-FILA THRU 2100-EXIT
048200     UNTIL FS-ENTRADA-FIN
048300 END-IF
048400 CLOSE ENTRADA-CARGA.
048500 2000-EXIT. EXIT.
048600
048700* EL ENCABEZADO (LINEA 1) SE COMPARA CONTRA LOS SEIS NOMBRES DE
048800* COLUMNA ESPERADOS, SIN DISTINGUIR MAYUSCULA DE MINUSCULA.
048900 2050-VALIDAR-ENCABEZADO.
049000 MOVE SPACES TO WS-CAMPOS-FILA
049100 IF IN-LINEA-CRUDA = SPACES
049200  MOVE 'El archivo esta vacio' TO WS-MENSAJE-ERROR
049300  PERFORM 2900-ESCRIBIR-ERROR THRU 2900-EXIT
049400  SET WS-FASE1-ERROR-S TO TRUE
049500 ELSE
049600  PERFORM 2060-PARTIR-LINEA THRU 2060-EXIT
049700  IF WS-CANT-CAMPOS < 6
049800     STRING 'Encabezado incompleto, se esperaban 6 '
049900            'columnas y se encontraron '
050000            WS-CANT-CAMPOS
050100        DELIMITED BY SIZE INTO WS-MENSAJE-ERROR
050200     PERFORM 2900-ESCRIBIR-ERROR THRU 2900-EXIT
050300     SET WS-FASE1-ERROR-S TO TRUE
050400  ELSE
050500     PERFORM 2065-PARTIR-ENCABEZADO THRU 2065-EXIT
050600     PERFORM 2070-COMPARAR-COLUMNAS THRU 2070-EXIT
050700  END-IF
050800 END-IF.
050900 2050-EXIT. EXIT.
051000
051100* DESCOMPONE EL ENCABEZADO EN SUS 6 TITULOS DE COLUMNA, CON EL
051200* ANCHO PROPIO DE WS-CAMPOS-ENCABEZADO (NO EL DE LOS DATOS).
051300 2065-PARTIR-ENCABEZADO.
051400 MOVE SPACES TO WS-CAMPOS-ENCABEZADO
051500 UNSTRING IN-LINEA-CRUDA DELIMITED BY ','
051600  INTO WS-CE-COL1, WS-CE-COL2, WS-CE-COL3,
051700       WS-CE-COL4, WS-CE-COL5, WS-CE-COL6
051800 END-UNSTRING.
051900 2065-EXIT. EXIT.
052000
052100* COMPARA LAS 6 COLUMNAS DEL ENCABEZADO CONTRA LOS TITULOS
052200* ESPERADOS, SIN DISTINGUIR MAYUSCULA DE MINUSCULA. SE DETIENE
052300* EN LA PRIMERA COLUMNA QUE NO COINCIDE (WS-ENCABEZADO-INVALIDO).
052400 2070-COMPARAR-COLUMNAS.
052500 MOVE 'S' TO WS-ENCABEZADO-COND
052600 PERFORM 2071-VERIFICAR-COL1 THRU 2071-EXIT
052700 IF WS-ENCABEZADO-VALIDO
052800  PERFORM 2072-VERIFICAR-COL2 THRU 2072-EXIT
052900 END-IF
053000 IF WS-ENCABEZADO-VALIDO
053100  PERFORM 2073-VERIFICAR-COL3 THRU 2073-EXIT
053200 END-IF
053300 IF WS-ENCABEZADO-VALIDO
053400  PERFORM 2074-VERIFICAR-COL4 THRU 2074-EXIT
053500 END-IF
053600 IF WS-ENCABEZADO-VALIDO
053700  PERFORM 2075-VERIFICAR-COL5 THRU 2075-EXIT
053800 END-IF
053900 IF WS-ENCABEZADO-VALIDO
054000  PERFORM 2076-VERIFICAR-COL6 THRU 2076-EXIT
054100 END-IF.
054200 2070-EXIT. EXIT.
054300
054400 2071-VERIFICAR-COL1.
054500 MOVE WS-CE-COL1 TO WS-CAMPO-GENERICO
054600 INSPECT WS-CAMPO-GENERICO CONVERTING
054700  'abcdefghijklmnopqrstuvwxyz' TO
054800  'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
054900 IF WS-CAMPO-GENERICO(1:19) NOT = 'TIPO IDENTIFICACION'
055000  OR WS-CAMPO-GENERICO(20:1) NOT = SPACE
055100  SET WS-ENCABEZADO-INVALIDO TO TRUE
055200  MOVE SPACES TO WS-CAMPO-A-SANEAR
055300  MOVE WS-CE-COL1 TO WS-CAMPO-A-SANEAR(1:30)
055400  PERFORM 2890-SANEAR-VALOR THRU 2890-EXIT
055500  STRING 'Encabezado invalido en columna 1: se esperaba '
055600         '_Tipo identificacion_ y se encontro _'
055700         WS-VALOR-SANEADO(1:30) '_'
055800     DELIMITED BY SIZE INTO WS-MENSAJE-ERROR
055900  PERFORM 2900-ESCRIBIR-ERROR THRU 2900-EXIT
056000  SET WS-FASE1-ERROR-S TO TRUE
056100 END-IF.
056200 2071-EXIT. EXIT.
056300
056400 2072-VERIFICAR-COL2.
056500 MOVE WS-CE-COL2 TO WS-CAMPO-GENERICO
056600 INSPECT WS-CAMPO-GENERICO CONVERTING
056700  'abcdefghijklmnopqrstuvwxyz' TO
056800  'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
056900 IF WS-CAMPO-GENERICO(1:21) NOT = 'NUMERO IDENTIFICACION'
057000  OR WS-CAMPO-GENERICO(22:1) NOT = SPACE
057100  SET WS-ENCABEZADO-INVALIDO TO TRUE
057200  MOVE SPACES TO WS-CAMPO-A-SANEAR
057300  MOVE WS-CE-COL2 TO WS-CAMPO-A-SANEAR(1:30)
057400  PERFORM 2890-SANEAR-VALOR THRU 2890-EXIT
057500  STRING 'Encabezado invalido en columna 2: se esperaba '
057600         '_Numero identificacion_ y se encontro _'
057700         WS-VALOR-SANEADO(1:30) '_'
057800     DELIMITED BY SIZE INTO WS-MENSAJE-ERROR
057900  PERFORM 2900-ESCRIBIR-ERROR THRU 2900-EXIT
058000  SET WS-FASE1-ERROR-S TO TRUE
058100 END-IF.
058200 2072-EXIT. EXIT.
058300
058400 2073-VERIFICAR-COL3.
058500 MOVE WS-CE-COL3 TO WS-CAMPO-GENERICO
058600 INSPECT WS-CAMPO-GENERICO CONVERTING
058700  'abcdefghijklmnopqrstuvwxyz' TO
058800  'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
058900 IF WS-CAMPO-GENERICO(1:13) NOT = 'FECHA INGRESO'
059000  OR WS-CAMPO-GENERICO(14:1) NOT = SPACE
059100  SET WS-ENCABEZADO-INVALIDO TO TRUE
059200  MOVE SPACES TO WS-CAMPO-A-SANEAR
059300  MOVE WS-CE-COL3 TO WS-CAMPO-A-SANEAR(1:30)
059400  PERFORM 2890-SANEAR-VALOR THRU 2890-EXIT
059500  STRING 'Encabezado invalido en columna 3: se esperaba '
059600         '_Fecha ingreso_ y se encontro _'
059700         WS-VALOR-SANEADO(1:30) '_'
059800     DELIMITED BY SIZE INTO WS-MENSAJE-ERROR
059900  PERFORM 2900-ESCRIBIR-ERROR THRU 2900-EXIT
060000  SET WS-FASE1-ERROR-S TO TRUE
060100 END-IF.
060200 2073-EXIT. EXIT.
060300
060400 2074-VERIFICAR-COL4.
060500 MOVE WS-CE-COL4 TO WS-CAMPO-GENERICO
060600 INSPECT WS-CAMPO-GENERICO CONVERTING
060700  'abcdefghijklmnopqrstuvwxyz' TO
060800  'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
060900 IF WS-CAMPO-GENERICO(1:12) NOT = 'VALOR NOMINA'
061000  OR WS-CAMPO-GENERICO(13:1) NOT = SPACE
061100  SET WS-ENCABEZADO-INVALIDO TO TRUE
061200  MOVE SPACES TO WS-CAMPO-A-SANEAR
061300  MOVE WS-CE-COL4 TO WS-CAMPO-A-SANEAR(1:30)
061400  PERFORM 2890-SANEAR-VALOR THRU 2890-EXIT
061500  STRING 'Encabezado invalido en columna 4: se esperaba '
061600         '_Valor nomina_ y se encontro _'
061700         WS-VALOR-SANEADO(1:30) '_'
061800     DELIMITED BY SIZE INTO WS-MENSAJE-ERROR
061900  PERFORM 2900-ESCRIBIR-ERROR THRU 2900-EXIT
062000  SET WS-FASE1-ERROR-S TO TRUE
062100 END-IF.
062200 2074-EXIT. EXIT.
062300
062400 2075-VERIFICAR-COL5.
062500 MOVE WS-CE-COL5 TO WS-CAMPO-GENERICO
062600 INSPECT WS-CAMPO-GENERICO CONVERTING
062700  'abcdefghijklmnopqrstuvwxyz' TO
062800  'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
062900 IF WS-CAMPO-GENERICO(1:5) NOT = 'EMAIL'
063000  OR WS-CAMPO-GENERICO(6:1) NOT = SPACE
063100  SET WS-ENCABEZADO-INVALIDO TO TRUE
063200  MOVE SPACES TO WS-CAMPO-A-SANEAR
063300  MOVE WS-CE-COL5 TO WS-CAMPO-A-SANEAR(1:30)
063400  PERFORM 2890-SANEAR-VALOR THRU 2890-EXIT
063500  STRING 'Encabezado invalido en columna 5: se esperaba '
063600         '_Email_ y se encontro _'
063700         WS-VALOR-SANEADO(1:30) '_'
063800     DELIMITED BY SIZE INTO WS-MENSAJE-ERROR
063900  PERFORM 2900-ESCRIBIR-ERROR THRU 2900-EXIT
064000  SET WS-FASE1-ERROR-S TO TRUE
064100 END-IF.
064200 2075-EXIT. EXIT.
064300
064400 2076-VERIFICAR-COL6.
064500 MOVE WS-CE-COL6 TO WS-CAMPO-GENERICO
064600 INSPECT WS-CAMPO-GENERICO CONVERTING
064700  'abcdefghijklmnopqrstuvwxyz' TO
064800  'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
064900 IF WS-CAMPO-GENERICO(1:14) NOT = 'NUMERO CELULAR'
065000  OR WS-CAMPO-GENERICO(15:1) NOT = SPACE
065100  SET WS-ENCABEZADO-INVALIDO TO TRUE
065200  MOVE SPACES TO WS-CAMPO-A-SANEAR
065300  MOVE WS-CE-COL6 TO WS-CAMPO-A-SANEAR(1:30)
065400  PERFORM 2890-SANEAR-VALOR THRU 2890-EXIT
065500  STRING 'Encabezado invalido en columna 6: se esperaba '
065600         '_Numero celular_ y se encontro _'
065700         WS-VALOR-SANEADO(1:30) '_'
065800     DELIMITED BY SIZE INTO WS-MENSAJE-ERROR
065900  PERFORM 2900-ESCRIBIR-ERROR THRU 2900-EXIT
066000  SET WS-FASE1-ERROR-S TO TRUE
066100 END-IF.
066200 2076-EXIT. EXIT.
066300
066400* DESCOMPONE UNA LINEA (ENCABEZADO O DATO) EN LOS 6 CAMPOS
066500* SEPARADOS POR COMA. LAS POSICIONES QUE FALTAN QUEDAN EN
066600* BLANCO (SPACES QUEDA DESDE ANTES DE ENTRAR AQUI).
066700 2060-PARTIR-LINEA.
066800 MOVE ZERO TO WS-CANT-COMAS
066900 INSPECT IN-LINEA-CRUDA TALLYING WS-CANT-COMAS
067000       FOR ALL ','
067100 IF IN-LINEA-CRUDA = SPACES
067200  MOVE ZERO TO WS-CANT-CAMPOS
067300 ELSE
067400  COMPUTE WS-CANT-CAMPOS = WS-CANT-COMAS + 1
067500  UNSTRING IN-LINEA-CRUDA DELIMITED BY ','
067600     INTO WS-CF-TIPO-ID, WS-CF-NUM-ID, WS-CF-FEC-INGRESO,
067700          WS-CF-VALOR-NOMINA, WS-CF-EMAIL, WS-CF-CELULAR
067800  END-UNSTRING
067900 END-IF.
068000 2060-EXIT. EXIT.
068100
068200******************************************************************
068300* VALIDACION DE UNA LINEA DE DATOS (LINEA 2 EN ADELANTE).
068400******************************************************************
068500 2100-VALIDAR-FILA.
068600 ADD 1 TO WS-LINEA-NUM
068700 MOVE 'N' TO WS-FILA-ERROR
068800 MOVE SPACES TO WS-CAMPOS-FILA
068900 PERFORM 2060-PARTIR-LINEA THRU 2060-EXIT
069000 IF WS-CANT-CAMPOS < 6
069100  STRING 'Fila incompleta, se esperaban 6 campos y se '
069200         'encontraron ' WS-CANT-CAMPOS
069300     DELIMITED BY SIZE INTO WS-MENSAJE-ERROR
069400  PERFORM 2900-ESCRIBIR-ERROR THRU 2900-EXIT
069500  SET WS-FILA-CON-ERROR TO TRUE
069600 ELSE
069700  PERFORM 2200-VALIDAR-TIPO-ID     THRU 2200-EXIT
069800  PERFORM 2300-VALIDAR-NUM-ID      THRU 2300-EXIT
069900  PERFORM 2400-VALIDAR-FECHA       THRU 2400-EXIT
070000  PERFORM 2500-VALIDAR-VALOR-NOMINA THRU 2500-EXIT
070100  PERFORM 2600-VALIDAR-EMAIL       THRU 2600-EXIT
070200  PERFORM 2700-VALIDAR-CELULAR     THRU 2700-EXIT
070300  IF WS-FILA-SIN-ERROR
070400     PERFORM 2800-VALIDAR-DUPLICADO-ARCHIVO THRU 2800-EXIT
070500  END-IF
070600 END-IF
070700 IF WS-FILA-SIN-ERROR
070800  PERFORM 2950-AGREGAR-FILA-VALIDA THRU 2950-EXIT
070900 ELSE
071000  SET WS-FASE1-ERROR-S TO TRUE
071100 END-IF
071200 READ ENTRADA-CARGA.
071300 2100-EXIT. EXIT.
071400
071500* COLUMNA 1: TIPO DE IDENTIFICACION. OBLIGATORIO, DEBE SER
071600* EXACTAMENTE 'C' O 'P' EN MAYUSCULA.
071700 2200-VALIDAR-TIPO-ID.
071800 IF WS-CF-TIPO-ID = SPACES
071900  MOVE 'Tipo identificacion (columna 1) es obligatorio'
072000    TO WS-MENSAJE-ERROR
072100  PERFORM 2900-ESCRIBIR-ERROR THRU 2900-EXIT
072200  SET WS-FILA-CON-ERROR TO TRUE
072300 ELSE
072400  IF WS-CF-TIPO-ID NOT = 'C' AND WS-CF-TIPO-ID NOT = 'P'
072500     MOVE SPACES TO WS-CAMPO-A-SANEAR
072600     MOVE WS-CF-TIPO-ID TO WS-CAMPO-A-SANEAR(1:1)
072700     PERFORM 2890-SANEAR-VALOR THRU 2890-EXIT
072800     STRING 'Tipo identificacion (columna 1) invalido: '
072900            WS-VALOR-SANEADO(1:1)
073000        DELIMITED BY SIZE INTO WS-MENSAJE-ERROR
073100     PERFORM 2900-ESCRIBIR-ERROR THRU 2900-EXIT
073200     SET WS-FILA-CON-ERROR TO TRUE
073300  END-IF
073400 END-IF.
073500 2200-EXIT. EXIT.
073600
073700* COLUMNA 2: NUMERO DE IDENTIFICACION. OBLIGATORIO Y SOLO
073800* LETRAS Y DIGITOS.
073900 2300-VALIDAR-NUM-ID.
074000 MOVE SPACES TO WS-CAMPO-GENERICO
074100 MOVE WS-CF-NUM-ID TO WS-CAMPO-GENERICO
074200 PERFORM 2050-CALCULAR-LARGO THRU 2050B-EXIT
074300 IF WS-LARGO-CAMPO = 0
074400  MOVE 'Numero identificacion (columna 2) es obligatorio'
074500     TO WS-MENSAJE-ERROR
074600  PERFORM 2900-ESCRIBIR-ERROR THRU 2900-EXIT
074700  SET WS-FILA-CON-ERROR TO TRUE
074800 ELSE
074900  MOVE 'S' TO WS-FORMATO-NUMERICO-OK
075000  PERFORM 2310-VERIFICAR-CARACTER-ID THRU 2310-EXIT
075100     VARYING WS-POS FROM 1 BY 1
075200     UNTIL WS-POS > WS-LARGO-CAMPO
075300  IF WS-FORMATO-INVALIDO
075400     MOVE SPACES TO WS-CAMPO-A-SANEAR
075500     MOVE WS-CF-NUM-ID TO WS-CAMPO-A-SANEAR
075600     PERFORM 2890-SANEAR-VALOR THRU 2890-EXIT
075700     STRING 'Numero identificacion (columna 2) invalido: '
075800            WS-VALOR-SANEADO
075900        DELIMITED BY SIZE INTO WS-MENSAJE-ERROR
076000     PERFORM 2900-ESCRIBIR-ERROR THRU 2900-EXIT
076100     SET WS-FILA-CON-ERROR TO TRUE
076200  END-IF
076300 END-IF.
076400 2300-EXIT. EXIT.
076500
076600 2310-VERIFICAR-CARACTER-ID.
076700 IF WS-CAMPO-GENERICO(WS-POS:1) NOT CLASE-ALFANUM
076800  SET WS-FORMATO-INVALIDO TO TRUE
076900 END-IF.
077000 2310-EXIT. EXIT.
077100
077200* RUTINA GENERICA: CALCULA EL LARGO EFECTIVO (SIN BLANCOS A LA
077300* DERECHA) DE WS-CAMPO-GENERICO.
077400 2050-CALCULAR-LARGO.
077500 MOVE 60 TO WS-POS
077600 PERFORM 2055-RETROCEDER-POS THRU 2055-EXIT
077700  UNTIL WS-POS = 0
077800     OR WS-CAMPO-GENERICO(WS-POS:1) NOT = SPACE
077900 MOVE WS-POS TO WS-LARGO-CAMPO.
078000 2050B-EXIT. EXIT.
078100
078200 2055-RETROCEDER-POS.
078300 SUBTRACT 1 FROM WS-POS.
078400 2055-EXIT. EXIT.
078500
078600* COLUMNA 3: FECHA DE INGRESO, AAAA-MM-DD ESTRICTA.
078700 2400-VALIDAR-FECHA.
078800 IF WS-CF-FEC-INGRESO = SPACES
078900  MOVE 'Fecha ingreso (columna 3) es obligatoria'
079000     TO WS-MENSAJE-ERROR
079100  PERFORM 2900-ESCRIBIR-ERROR THRU 2900-EXIT
079200  SET WS-FILA-CON-ERROR TO TRUE
079300 ELSE
079400  MOVE 'N' TO WS-FECHA-VALIDA-SW
079500  IF WS-CF-FEC-INGRESO(5:1) = '-' AND
079600     WS-CF-FEC-INGRESO(8:1) = '-'
079700     MOVE WS-CF-FEC-INGRESO(1:4)  TO WS-FIP-ANIO
079800     MOVE WS-CF-FEC-INGRESO(6:2)  TO WS-FIP-MES
079900     MOVE WS-CF-FEC-INGRESO(9:2)  TO WS-FIP-DIA
080000     IF WS-FIP-ANIO IS NUMERIC AND WS-FIP-MES IS NUMERIC
080100        AND WS-FIP-DIA IS NUMERIC
080200        CALL 'VALFEC' USING WS-FECHA-INGRESO-PARM,
080300                            WS-FECHA-VALIDA-SW
080400     END-IF
080500  END-IF
080600  IF WS-FECHA-VALIDA-SW NOT = 'S'
080700     MOVE SPACES TO WS-CAMPO-A-SANEAR
080800     MOVE WS-CF-FEC-INGRESO TO WS-CAMPO-A-SANEAR(1:10)
080900     PERFORM 2890-SANEAR-VALOR THRU 2890-EXIT
081000     STRING 'Fecha ingreso (columna 3) invalida: '
081100            WS-VALOR-SANEADO(1:10)
081200        DELIMITED BY SIZE INTO WS-MENSAJE-ERROR
081300     PERFORM 2900-ESCRIBIR-ERROR THRU 2900-EXIT
081400     SET WS-FILA-CON-ERROR TO TRUE
081500  END-IF
081600 END-IF.
081700 2400-EXIT. EXIT.
081800
081900* COLUMNA 4: VALOR DE NOMINA. OBLIGATORIO, NUMERICO CON SIGNO
082000* OPCIONAL Y A LO SUMO UN PUNTO DECIMAL.
082100 2500-VALIDAR-VALOR-NOMINA.
082200 MOVE SPACES TO WS-CAMPO-GENERICO
082300 MOVE WS-CF-VALOR-NOMINA TO WS-CAMPO-GENERICO
082400 PERFORM 2050-CALCULAR-LARGO THRU 2050B-EXIT
082500 IF WS-LARGO-CAMPO = 0
082600  MOVE 'Valor nomina (columna 4) es obligatorio'
082700     TO WS-MENSAJE-ERROR
082800  PERFORM 2900-ESCRIBIR-ERROR THRU 2900-EXIT
082900  SET WS-FILA-CON-ERROR TO TRUE
083000 ELSE
083100  PERFORM 2550-VALIDAR-FORMATO-NUMERICO THRU 2550-EXIT
083200  IF WS-FORMATO-INVALIDO
083300     MOVE SPACES TO WS-CAMPO-A-SANEAR
083400     MOVE WS-CF-VALOR-NOMINA TO WS-CAMPO-A-SANEAR(1:15)
083500     PERFORM 2890-SANEAR-VALOR THRU 2890-EXIT
083600     STRING 'Valor nomina (columna 4) invalido: '
083700            WS-VALOR-SANEADO(1:15)
083800        DELIMITED BY SIZE INTO WS-MENSAJE-ERROR
083900     PERFORM 2900-ESCRIBIR-ERROR THRU 2900-EXIT
084000     SET WS-FILA-CON-ERROR TO TRUE
084100  END-IF
084200 END-IF.
084300 2500-EXIT. EXIT.
084400
084500* VALOR ACEPTADO: [+|-] DIGITOS [ . DIGITOS ], UN SOLO PUNTO.
084600 2550-VALIDAR-FORMATO-NUMERICO.
084700 MOVE 'S' TO WS-FORMATO-NUMERICO-OK
084800 MOVE ZERO TO WS-PUNTOS-VISTOS
084900 PERFORM 2555-VERIFICAR-CARACTER-NOM THRU 2555-EXIT
085000       VARYING WS-POS FROM 1 BY 1
085100       UNTIL WS-POS > WS-LARGO-CAMPO.
085200 2550-EXIT. EXIT.
085300
085400 2555-VERIFICAR-CARACTER-NOM.
085500 IF WS-CAMPO-GENERICO(WS-POS:1) = '+' OR
085600  WS-CAMPO-GENERICO(WS-POS:1) = '-'
085700  IF WS-POS NOT = 1
085800     SET WS-FORMATO-INVALIDO TO TRUE
085900  END-IF
086000 ELSE
086100  IF WS-CAMPO-GENERICO(WS-POS:1) = '.'
086200     ADD 1 TO WS-PUNTOS-VISTOS
086300     IF WS-PUNTOS-VISTOS > 1
086400        SET WS-FORMATO-INVALIDO TO TRUE
086500     END-IF
086600  ELSE
086700     IF WS-CAMPO-GENERICO(WS-POS:1) NOT CLASE-DIGITOS
086800        SET WS-FORMATO-INVALIDO TO TRUE
086900     END-IF
087000  END-IF
087100 END-IF.
087200 2555-EXIT. EXIT.
087300
087400* COLUMNA 5: EMAIL. OBLIGATORIO, PATRON LOCAL@DOMINIO.TLD.
087500 2600-VALIDAR-EMAIL.
087600 MOVE SPACES TO WS-CAMPO-GENERICO
087700 MOVE WS-CF-EMAIL TO WS-CAMPO-GENERICO
087800 PERFORM 2050-CALCULAR-LARGO THRU 2050B-EXIT
087900 IF WS-LARGO-CAMPO = 0
088000  MOVE 'Email (columna 5) es obligatorio'
088100     TO WS-MENSAJE-ERROR
088200  PERFORM 2900-ESCRIBIR-ERROR THRU 2900-EXIT
088300  SET WS-FILA-CON-ERROR TO TRUE
088400 ELSE
088500  PERFORM 2650-VALIDAR-FORMATO-EMAIL THRU 2650-EXIT
088600  IF WS-FORMATO-INVALIDO
088700     MOVE SPACES TO WS-CAMPO-A-SANEAR
088800     MOVE WS-CF-EMAIL TO WS-CAMPO-A-SANEAR(1:50)
088900     PERFORM 2890-SANEAR-VALOR THRU 2890-EXIT
089000     STRING 'Email (columna 5) invalido: '
089100            WS-VALOR-SANEADO(1:50)
089200        DELIMITED BY SIZE INTO WS-MENSAJE-ERROR
089300     PERFORM 2900-ESCRIBIR-ERROR THRU 2900-EXIT
089400     SET WS-FILA-CON-ERROR TO TRUE
089500  END-IF
089600 END-IF.
089700 2600-EXIT. EXIT.
089800
089900 2650-VALIDAR-FORMATO-EMAIL.
090000 MOVE 'S' TO WS-FORMATO-NUMERICO-OK
090100 MOVE ZERO TO WS-CANT-ARROBAS WS-POS-ARROBA
090200            WS-POS-ULTIMO-PUNTO
090300 PERFORM 2652-BUSCAR-ARROBA THRU 2652-EXIT
090400       VARYING WS-POS FROM 1 BY 1
090500       UNTIL WS-POS > WS-LARGO-CAMPO
090600 IF WS-CANT-ARROBAS NOT = 1 OR WS-POS-ARROBA = 1
090700  OR WS-POS-ARROBA = WS-LARGO-CAMPO
090800  SET WS-FORMATO-INVALIDO TO TRUE
090900 ELSE
091000  PERFORM 2654-VERIFICAR-PARTE-LOCAL THRU 2654-EXIT
091100          VARYING WS-POS FROM 1 BY 1
091200          UNTIL WS-POS > WS-POS-ARROBA - 1
091300  PERFORM 2656-VERIFICAR-PARTE-DOMINIO THRU 2656-EXIT
091400          VARYING WS-POS FROM WS-POS-ARROBA + 1 BY 1
091500          UNTIL WS-POS > WS-LARGO-CAMPO
091600  IF WS-POS-ULTIMO-PUNTO = 0
091700     OR WS-POS-ULTIMO-PUNTO = WS-POS-ARROBA + 1
091800     OR (WS-LARGO-CAMPO - WS-POS-ULTIMO-PUNTO) < 2
091900     SET WS-FORMATO-INVALIDO TO TRUE
092000  ELSE
092100     PERFORM 2658-VERIFICAR-TLD THRU 2658-EXIT
092200             VARYING WS-POS FROM WS-POS-ULTIMO-PUNTO + 1
092300             BY 1 UNTIL WS-POS > WS-LARGO-CAMPO
092400  END-IF
092500 END-IF.
092600 2650-EXIT. EXIT.
092700
092800 2652-BUSCAR-ARROBA.
092900 IF WS-CAMPO-GENERICO(WS-POS:1) = '@'
093000  ADD 1 TO WS-CANT-ARROBAS
093100  MOVE WS-POS TO WS-POS-ARROBA
093200 END-IF.
093300 2652-EXIT. EXIT.
093400
093500 2654-VERIFICAR-PARTE-LOCAL.
093600 IF WS-CAMPO-GENERICO(WS-POS:1) NOT CLASE-LOCAL-CORREO
093700  SET WS-FORMATO-INVALIDO TO TRUE
093800 END-IF.
093900 2654-EXIT. EXIT.
094000
094100 2656-VERIFICAR-PARTE-DOMINIO.
094200 IF WS-CAMPO-GENERICO(WS-POS:1) NOT CLASE-DOMINIO
094300  SET WS-FORMATO-INVALIDO TO TRUE
094400 END-IF
094500 IF WS-CAMPO-GENERICO(WS-POS:1) = '.'
094600  MOVE WS-POS TO WS-POS-ULTIMO-PUNTO
094700 END-IF.
094800 2656-EXIT. EXIT.
094900
095000 2658-VERIFICAR-TLD.
095100 IF WS-CAMPO-GENERICO(WS-POS:1) NOT CLASE-LETRAS
095200  SET WS-FORMATO-INVALIDO TO TRUE
095300 END-IF.
095400 2658-EXIT. EXIT.
095500
095600* COLUMNA 6: CELULAR. OBLIGATORIO, EXACTAMENTE 10 DIGITOS.
095700 2700-VALIDAR-CELULAR.
095800 IF WS-CF-CELULAR = SPACES
095900  MOVE 'Numero celular (columna 6) es obligatorio'
096000     TO WS-MENSAJE-ERROR
096100  PERFORM 2900-ESCRIBIR-ERROR THRU 2900-EXIT
096200  SET WS-FILA-CON-ERROR TO TRUE
096300 ELSE
096400  MOVE 'S' TO WS-FORMATO-NUMERICO-OK
096500  PERFORM 2710-VERIFICAR-DIGITO-CEL THRU 2710-EXIT
096600          VARYING WS-POS FROM 1 BY 1 UNTIL WS-POS > 10
096700  IF WS-FORMATO-INVALIDO
096800     MOVE SPACES TO WS-CAMPO-A-SANEAR
096900     MOVE WS-CF-CELULAR TO WS-CAMPO-A-SANEAR(1:10)
097000     PERFORM 2890-SANEAR-VALOR THRU 2890-EXIT
097100     STRING 'Numero celular (columna 6) invalido: '
097200            WS-VALOR-SANEADO(1:10)
097300        DELIMITED BY SIZE INTO WS-MENSAJE-ERROR
097400     PERFORM 2900-ESCRIBIR-ERROR THRU 2900-EXIT
097500     SET WS-FILA-CON-ERROR TO TRUE
097600  END-IF
097700 END-IF.
097800 2700-EXIT. EXIT.
097900
098000 2710-VERIFICAR-DIGITO-CEL.
098100 IF WS-CF-CELULAR(WS-POS:1) NOT CLASE-DIGITOS
098200  SET WS-FORMATO-INVALIDO TO TRUE
098300 END-IF.
098400 2710-EXIT. EXIT.
098500
098600* DUPLICADO DENTRO DEL MISMO ARCHIVO: EL NUMERO DE IDENTIFICACION
098700* YA APARECIO EN UNA FILA VALIDA ANTERIOR DE ESTA MISMA CORRIDA.
098800 2800-VALIDAR-DUPLICADO-ARCHIVO.
098900 MOVE 'N' TO WS-CLIENTE-EXISTE
099000 IF WS-CANT-FILAS-VALIDAS > 0
099100  PERFORM 2810-COMPARAR-FILA-VALIDA THRU 2810-EXIT
099200          VARYING IX-FILA FROM 1 BY 1
099300          UNTIL IX-FILA > WS-CANT-FILAS-VALIDAS
099400 END-IF
099500 IF WS-CLIENTE-YA-EXISTE
099600  MOVE 'Numero de identificacion duplicado en el archivo'
099700     TO WS-MENSAJE-ERROR
099800  PERFORM 2900-ESCRIBIR-ERROR THRU 2900-EXIT
099900  SET WS-FILA-CON-ERROR TO TRUE
100000 END-IF.
100100 2800-EXIT. EXIT.
100200
100300 2810-COMPARAR-FILA-VALIDA.
100400 IF TB-FV-NUM-ID (IX-FILA) = WS-CF-NUM-ID
100500  SET WS-CLIENTE-YA-EXISTE TO TRUE
100600 END-IF.
100700 2810-EXIT. EXIT.
100800
100900* REEMPLAZA LOS CARACTERES < > " ' & POR GUION BAJO EN EL VALOR
101000* QUE SE VA A INCLUIR EN EL MENSAJE DE ERROR.
101100 2890-SANEAR-VALOR.
101200 MOVE WS-CAMPO-A-SANEAR TO WS-VALOR-SANEADO
101300 INSPECT WS-VALOR-SANEADO REPLACING
101400  ALL '<' BY '_' ALL '>' BY '_' ALL '"' BY '_'
101500  ALL '''' BY '_' ALL '&' BY '_'.
101600 2890-EXIT. EXIT.
101700
101800 2900-ESCRIBIR-ERROR.
101900 MOVE WS-PROCESO-ID    TO ER-PROCESO-ID
102000 MOVE WS-LINEA-NUM     TO ER-LINEA-NUM
102100 MOVE WS-NOMBRE-ARCHIVO TO ER-NOMBRE-ARCHIVO
102200 MOVE WS-MENSAJE-ERROR TO ER-MENSAJE
102300 MOVE SPACES           TO FILLER OF REG-ERROR
102400 EVALUATE TRUE
102500  WHEN WS-LINEA-NUM = 1
102600     MOVE 'INVALID_HEADERS'  TO ER-TIPO-ERROR
102700  WHEN OTHER
102800     MOVE 'VALIDATION_ERROR' TO ER-TIPO-ERROR
102900 END-EVALUATE
103000 WRITE REG-ERROR
103100 ADD 1 TO WS-CONT-ERRORES.
103200 2900-EXIT. EXIT.
103300
103400 2950-AGREGAR-FILA-VALIDA.
103500 IF WS-CANT-FILAS-VALIDAS < 5000
103600  ADD 1 TO WS-CANT-FILAS-VALIDAS
103700  SET IX-FILA TO WS-CANT-FILAS-VALIDAS
103800  MOVE WS-LINEA-NUM         TO TB-FV-LINEA-NUM   (IX-FILA)
103900  MOVE WS-CF-TIPO-ID        TO TB-FV-TIPO-ID     (IX-FILA)
104000  MOVE WS-CF-NUM-ID         TO TB-FV-NUM-ID      (IX-FILA)
104100  MOVE WS-CF-FEC-INGRESO    TO TB-FV-FEC-INGRESO (IX-FILA)
104200  MOVE WS-CF-VALOR-NOMINA   TO TB-FV-VALOR-TXT   (IX-FILA)
104300  MOVE WS-CF-EMAIL          TO TB-FV-EMAIL       (IX-FILA)
104400  MOVE WS-CF-CELULAR        TO TB-FV-CELULAR     (IX-FILA)
104500 END-IF.
104600 2950-EXIT. EXIT.
104700
104800******************************************************************
104900* FASE 2: SOLO SE EJECUTA SI LA FASE 1 NO DEJO NINGUN ERROR.
105000* PROCESA CADA FILA VALIDA: DUPLICADO CONTRA EL MAESTRO,
105100* DATABOOK, CODIGOS UNICOS Y GRABACION DE CLIENTE/CUENTA/PAGO.
105200******************************************************************
105300 3000-FASE2-PROCESAR-VALIDAS.
105400 IF WS-CANT-FILAS-VALIDAS > 0
105500  PERFORM 3050-PROCESAR-UNA-FILA THRU 3050-EXIT
105600     VARYING IX-FILA FROM 1 BY 1
105700     UNTIL IX-FILA > WS-CANT-FILAS-VALIDAS
105800 END-IF.
105900 3000-EXIT. EXIT.
106000
106100 3050-PROCESAR-UNA-FILA.
106200 MOVE 'N' TO WS-FILA-ERROR
106300 PERFORM 3100-VERIFICAR-CLIENTE-EXISTENTE THRU 3100-EXIT
106400 IF WS-FILA-SIN-ERROR
106500  PERFORM 3200-CONSULTAR-DATABOOK THRU 3200-EXIT
106600 END-IF
106700 IF WS-FILA-SIN-ERROR
106800  PERFORM 3300-GENERAR-CODIGO-CLIENTE THRU 3300-EXIT
106900 END-IF
107000 IF WS-FILA-SIN-ERROR
107100  PERFORM 3400-GRABAR-CLIENTE THRU 3400-EXIT
107200 END-IF
107300 IF WS-FILA-SIN-ERROR
107400  PERFORM 3500-GENERAR-NUMERO-CUENTA THRU 3500-EXIT
107500 END-IF
107600 IF WS-FILA-SIN-ERROR
107700  PERFORM 3600-GRABAR-CUENTA THRU 3600-EXIT
107800 END-IF
107900 IF WS-FILA-SIN-ERROR
108000  PERFORM 3700-GRABAR-PAGO THRU 3700-EXIT
108100 END-IF
108200 IF WS-FILA-SIN-ERROR
108300  ADD 1 TO WS-CONT-EXITOS
108400 END-IF.
108500 3050-EXIT. EXIT.
108600
108700 3100-VERIFICAR-CLIENTE-EXISTENTE.
108800 MOVE 'N' TO WS-CLIENTE-EXISTE
108900 IF WS-CANT-CLIENTES-EXIST > 0
109000  PERFORM 3110-COMPARAR-CLIENTE-EXIST THRU 3110-EXIT
109100          VARYING IX-CLIENTE FROM 1 BY 1
109200          UNTIL IX-CLIENTE > WS-CANT-CLIENTES-EXIST
109300 END-IF
109400 IF WS-CLIENTE-YA-EXISTE
109500  MOVE WS-PROCESO-ID   TO ER-PROCESO-ID
109600  MOVE TB-FV-LINEA-NUM (IX-FILA) TO ER-LINEA-NUM
109700  MOVE 'DUPLICATE_CLIENT' TO ER-TIPO-ERROR
109800  MOVE WS-NOMBRE-ARCHIVO TO ER-NOMBRE-ARCHIVO
109900  STRING 'El cliente con identificacion '
110000         TB-FV-NUM-ID (IX-FILA) ' ya existe'
110100     DELIMITED BY SIZE INTO ER-MENSAJE
110200  MOVE SPACES TO FILLER OF REG-ERROR
110300  WRITE REG-ERROR
110400  ADD 1 TO WS-CONT-ERRORES
110500  SET WS-FILA-CON-ERROR TO TRUE
110600 END-IF.
110700 3100-EXIT. EXIT.
110800
110900 3110-COMPARAR-CLIENTE-EXIST.
111000 IF TB-CE-NUM-ID (IX-CLIENTE) = TB-FV-NUM-ID (IX-FILA)
111100  SET WS-CLIENTE-YA-EXISTE TO TRUE
111200 END-IF.
111300 3110-EXIT. EXIT.
111400
111500 3200-CONSULTAR-DATABOOK.
111600 MOVE TB-FV-TIPO-ID (IX-FILA) TO WS-CD-TIPO-ID
111700 MOVE TB-FV-NUM-ID  (IX-FILA) TO WS-CD-NUM-ID
111800 CALL 'BUSCADB' USING WS-CLAVE-DATABOOK,
111900                    WS-DATABOOK-ENCONTRADO,
112000                    WS-DATOS-DATABOOK
112100 IF NOT WS-DATABOOK-OK
112200  MOVE WS-PROCESO-ID   TO ER-PROCESO-ID
112300  MOVE TB-FV-LINEA-NUM (IX-FILA) TO ER-LINEA-NUM
112400  MOVE 'NOT_FOUND_IN_DATABOOK'   TO ER-TIPO-ERROR
112500  MOVE WS-NOMBRE-ARCHIVO TO ER-NOMBRE-ARCHIVO
112600  STRING 'No se encontro informacion en Databook para '
112700         TB-FV-NUM-ID (IX-FILA)
112800     DELIMITED BY SIZE INTO ER-MENSAJE
112900  MOVE SPACES TO FILLER OF REG-ERROR
113000  WRITE REG-ERROR
113100  ADD 1 TO WS-CONT-ERRORES
113200  SET WS-FILA-CON-ERROR TO TRUE
113300 END-IF.
113400 3200-EXIT. EXIT.
113500
113600* GENERA UN CODIGO DE CLIENTE UNICO CLI_ + 8 CARACTERES,
113700* REINTENTANDO HASTA 10 VECES ANTE COLISION.
113800 3300-GENERAR-CODIGO-CLIENTE.
113900 MOVE 'N' TO WS-CLIENTE-GENERADO-OK
114000 MOVE 8 TO WS-ANCHO-SUFIJO
114100 PERFORM 3310-INTENTAR-CODIGO-CLIENTE THRU 3310-EXIT
114200       VARYING WS-INTENTOS FROM 1 BY 1
114300       UNTIL WS-INTENTOS > 10 OR WS-CLIENTE-CODIGO-OK
114400 IF NOT WS-CLIENTE-CODIGO-OK
114500  MOVE WS-PROCESO-ID   TO ER-PROCESO-ID
114600  MOVE TB-FV-LINEA-NUM (IX-FILA) TO ER-LINEA-NUM
114700  MOVE 'SYSTEM_ERROR' TO ER-TIPO-ERROR
114800  MOVE WS-NOMBRE-ARCHIVO TO ER-NOMBRE-ARCHIVO
114900  MOVE 'No fue posible generar un codigo de cliente unico'
115000     TO ER-MENSAJE
115100  MOVE SPACES TO FILLER OF REG-ERROR
115200  WRITE REG-ERROR
115300  ADD 1 TO WS-CONT-ERRORES
115400  SET WS-FILA-CON-ERROR TO TRUE
115500 END-IF.
115600 3300-EXIT. EXIT.
115700
115800 3310-INTENTAR-CODIGO-CLIENTE.
115900 PERFORM 9100-GENERAR-SUFIJO THRU 9100-EXIT
116000 STRING 'CLI_' WS-SUFIJO-GENERADO(1:8)
116100  DELIMITED BY SIZE INTO WS-CLIENTE-CODIGO
116200 MOVE 'N' TO WS-COLISION
116300 IF WS-CANT-CLIENTES-EXIST > 0
116400  PERFORM 3320-COMPARAR-CODIGO-CLIENTE THRU 3320-EXIT
116500     VARYING IX-CLIENTE FROM 1 BY 1
116600     UNTIL IX-CLIENTE > WS-CANT-CLIENTES-EXIST
116700 END-IF
116800 IF WS-NO-HAY-COLISION
116900  SET WS-CLIENTE-CODIGO-OK TO TRUE
117000 END-IF.
117100 3310-EXIT. EXIT.
117200
117300 3320-COMPARAR-CODIGO-CLIENTE.
117400 IF TB-CE-CODIGO (IX-CLIENTE) = WS-CLIENTE-CODIGO
117500  SET WS-HAY-COLISION TO TRUE
117600 END-IF.
117700 3320-EXIT. EXIT.
117800
117900* MEZCLA SEUDOALEATORIA DETERMINISTICA (LINEA + INTENTO +
118000* IDENTIFICADOR DE PROCESO) PROYECTADA SOBRE EL ALFABETO DE 36
118100* CARACTERES, DE ANCHO WS-ANCHO-SUFIJO.
118200 9100-GENERAR-SUFIJO.
118300 COMPUTE WS-SEMILLA =
118400       (TB-FV-LINEA-NUM (IX-FILA) * 104729) +
118500       (WS-INTENTOS * 7919) + 104651
118600 MOVE SPACES TO WS-SUFIJO-GENERADO
118700 PERFORM 9110-PROYECTAR-CARACTER THRU 9110-EXIT
118800       VARYING WS-POS FROM 1 BY 1
118900       UNTIL WS-POS > WS-ANCHO-SUFIJO.
119000 9100-EXIT. EXIT.
119100
119200 9110-PROYECTAR-CARACTER.
119300 DIVIDE WS-SEMILLA BY 36
119400  GIVING WS-SEMILLA REMAINDER WS-RESIDUO
119500 MOVE WS-ALF-CARACTER (WS-RESIDUO + 1)
119600  TO WS-SUFIJO-GENERADO(WS-POS:1)
119700 COMPUTE WS-SEMILLA = WS-SEMILLA + (WS-POS * 92821) + 17.
119800 9110-EXIT. EXIT.
119900
120000 3400-GRABAR-CLIENTE.
120100 MOVE WS-CLIENTE-CODIGO           TO CL-CLIENTE-CODIGO
120200 MOVE TB-FV-TIPO-ID     (IX-FILA) TO CL-TIPO-ID
120300 MOVE TB-FV-NUM-ID      (IX-FILA) TO CL-NUM-ID
120400 MOVE WS-DD-NOMBRES               TO CL-NOMBRES
120500 MOVE WS-DD-APELLIDOS             TO CL-APELLIDOS
120600 MOVE WS-DD-FEC-NACIM             TO CL-FEC-NACIM
120700 MOVE TB-FV-FEC-INGRESO (IX-FILA) TO CL-FEC-INGRESO
120800 MOVE TB-FV-EMAIL       (IX-FILA) TO CL-EMAIL
120900 MOVE TB-FV-CELULAR     (IX-FILA) TO CL-CELULAR
121000 MOVE WS-PROCESO-ID               TO CL-PROCESO-ID
121100 MOVE SPACES TO FILLER OF REG-CLIMTR
121200 WRITE REG-CLIMTR
121300 IF WS-CANT-CLIENTES-EXIST < 9000
121400  ADD 1 TO WS-CANT-CLIENTES-EXIST
121500  SET IX-CLIENTE TO WS-CANT-CLIENTES-EXIST
121600  MOVE CL-CLIENTE-CODIGO TO TB-CE-CODIGO (IX-CLIENTE)
121700  MOVE CL-NUM-ID         TO TB-CE-NUM-ID (IX-CLIENTE)
121800 END-IF.
121900 3400-EXIT. EXIT.
122000
122100* GENERA UN NUMERO DE CUENTA UNICO ACC_ + 10 CARACTERES.
122200 3500-GENERAR-NUMERO-CUENTA.
122300 MOVE 'N' TO WS-CUENTA-GENERADA-OK
122400 MOVE 10 TO WS-ANCHO-SUFIJO
122500 PERFORM 3510-INTENTAR-NUMERO-CUENTA THRU 3510-EXIT
122600       VARYING WS-INTENTOS FROM 1 BY 1
122700       UNTIL WS-INTENTOS > 10 OR WS-CUENTA-NUMERO-OK
122800 IF NOT WS-CUENTA-NUMERO-OK
122900  MOVE WS-PROCESO-ID   TO ER-PROCESO-ID
123000  MOVE TB-FV-LINEA-NUM (IX-FILA) TO ER-LINEA-NUM
123100  MOVE 'SYSTEM_ERROR' TO ER-TIPO-ERROR
123200  MOVE WS-NOMBRE-ARCHIVO TO ER-NOMBRE-ARCHIVO
123300  MOVE 'No fue posible generar un numero de cuenta unico'
123400     TO ER-MENSAJE
123500  MOVE SPACES TO FILLER OF REG-ERROR
123600  WRITE REG-ERROR
123700  ADD 1 TO WS-CONT-ERRORES
123800  SET WS-FILA-CON-ERROR TO TRUE
123900 END-IF.
124000 3500-EXIT. EXIT.
124100
124200 3510-INTENTAR-NUMERO-CUENTA.
124300 PERFORM 9100-GENERAR-SUFIJO THRU 9100-EXIT
124400 STRING 'ACC_' WS-SUFIJO-GENERADO(1:10)
124500  DELIMITED BY SIZE INTO WS-CUENTA-NUMERO
124600 MOVE 'N' TO WS-COLISION
124700 IF WS-CANT-CUENTAS-EXIST > 0
124800  PERFORM 3520-COMPARAR-NUMERO-CUENTA THRU 3520-EXIT
124900     VARYING IX-CUENTA FROM 1 BY 1
125000     UNTIL IX-CUENTA > WS-CANT-CUENTAS-EXIST
125100 END-IF
125200 IF WS-NO-HAY-COLISION
125300  SET WS-CUENTA-NUMERO-OK TO TRUE
125400 END-IF.
125500 3510-EXIT. EXIT.
125600
125700 3520-COMPARAR-NUMERO-CUENTA.
125800 IF TB-CU-NUMERO (IX-CUENTA) = WS-CUENTA-NUMERO
125900  SET WS-HAY-COLISION TO TRUE
126000 END-IF.
126100 3520-EXIT. EXIT.
126200
126300* CONVIERTE EL VALOR DE NOMINA (TEXTO) EN WS-VALOR-NOMINA-NUM.
126400* SIN REDONDEO: SE TRUNCA A 2 DECIMALES POR EL PIC DEL CAMPO.
126500 3550-CONVERTIR-VALOR-NOMINA.
126600 MOVE 'N' TO WS-SIGNO-NEGATIVO
126700 MOVE ZERO TO WS-POS-PUNTO WS-PARTE-ENTERA-NUM
126800            WS-PARTE-DECIMAL-NUM
126900 MOVE SPACES TO WS-CAMPO-GENERICO WS-PARTE-ENTERA-TXT
127000 MOVE '00' TO WS-PARTE-DECIMAL-TXT
127100 MOVE TB-FV-VALOR-TXT (IX-FILA) TO WS-CAMPO-GENERICO
127200 PERFORM 2050-CALCULAR-LARGO THRU 2050B-EXIT
127300 MOVE 1 TO WS-POS
127400 IF WS-CAMPO-GENERICO(1:1) = '-'
127500  MOVE 'S' TO WS-SIGNO-NEGATIVO
127600  MOVE 2 TO WS-POS
127700 ELSE
127800  IF WS-CAMPO-GENERICO(1:1) = '+'
127900     MOVE 2 TO WS-POS
128000  END-IF
128100 END-IF
128200 PERFORM 3555-BUSCAR-PUNTO-DECIMAL THRU 3555-EXIT
128300       VARYING WS-POS FROM WS-POS BY 1
128400       UNTIL WS-POS > WS-LARGO-CAMPO
128500 IF WS-POS-PUNTO = 0
128600  IF WS-CF-TIPO-ID = 'C'
128700     CONTINUE
128800  END-IF
128900 END-IF
129000 IF WS-POS-PUNTO NOT = 0
129100  IF WS-CAMPO-GENERICO(1:1) = '-' OR
129200     WS-CAMPO-GENERICO(1:1) = '+'
129300     MOVE WS-CAMPO-GENERICO(2:WS-POS-PUNTO - 2)
129400        TO WS-PARTE-ENTERA-TXT
129500  ELSE
129600     MOVE WS-CAMPO-GENERICO(1:WS-POS-PUNTO - 1)
129700        TO WS-PARTE-ENTERA-TXT
129800  END-IF
129900  MOVE WS-CAMPO-GENERICO(WS-POS-PUNTO + 1:2)
130000     TO WS-PARTE-DECIMAL-TXT
130100 ELSE
130200  IF WS-CAMPO-GENERICO(1:1) = '-' OR
130300     WS-CAMPO-GENERICO(1:1) = '+'
130400     MOVE WS-CAMPO-GENERICO(2:WS-LARGO-CAMPO - 1)
130500        TO WS-PARTE-ENTERA-TXT
130600  ELSE
130700     MOVE WS-CAMPO-GENERICO(1:WS-LARGO-CAMPO)
130800        TO WS-PARTE-ENTERA-TXT
130900  END-IF
131000 END-IF
131100 MOVE WS-PARTE-ENTERA-TXT  TO WS-PARTE-ENTERA-NUM
131200 MOVE WS-PARTE-DECIMAL-TXT TO WS-PARTE-DECIMAL-NUM
131300 COMPUTE WS-VALOR-NOMINA-NUM =
131400       WS-PARTE-ENTERA-NUM + (WS-PARTE-DECIMAL-NUM / 100)
131500 IF WS-ES-NEGATIVO
131600  COMPUTE WS-VALOR-NOMINA-NUM = WS-VALOR-NOMINA-NUM * -1
131700 END-IF.
131800 3550-EXIT. EXIT.
131900
132000 3555-BUSCAR-PUNTO-DECIMAL.
132100 IF WS-CAMPO-GENERICO(WS-POS:1) = '.'
132200  MOVE WS-POS TO WS-POS-PUNTO
132300 END-IF.
132400 3555-EXIT. EXIT.
132500
132600 3600-GRABAR-CUENTA.
132700 PERFORM 3550-CONVERTIR-VALOR-NOMINA THRU 3550-EXIT
132800 MOVE WS-CUENTA-NUMERO   TO AC-NUM-CUENTA
132900 MOVE WS-CLIENTE-CODIGO  TO AC-CLIENTE-CODIGO
133000 MOVE WS-VALOR-NOMINA-NUM TO AC-VALOR-NOMINA
133100 MOVE 'ACTIVE'           TO AC-ESTADO
133200 MOVE SPACES TO FILLER OF REG-CUENTA
133300 WRITE REG-CUENTA
133400 IF WS-CANT-CUENTAS-EXIST < 9000
133500  ADD 1 TO WS-CANT-CUENTAS-EXIST
133600  SET IX-CUENTA TO WS-CANT-CUENTAS-EXIST
133700  MOVE AC-NUM-CUENTA TO TB-CU-NUMERO (IX-CUENTA)
133800 END-IF.
133900 3600-EXIT. EXIT.
134000
134100 3700-GRABAR-PAGO.
134200 MOVE WS-CUENTA-NUMERO           TO PP-NUM-CUENTA
134300 MOVE TB-FV-FEC-INGRESO (IX-FILA) TO PP-FEC-PAGO
134400 MOVE WS-VALOR-NOMINA-NUM         TO PP-MONTO
134500 MOVE 'PENDING'                   TO PP-ESTADO
134600 MOVE SPACES TO FILLER OF REG-PAGO
134700 WRITE REG-PAGO.
134800 3700-EXIT. EXIT.
134900
135000******************************************************************
135100* CIERRE DEL PROCESO: REESCRIBE EL REGISTRO DE CONTROL CON LOS
135200* CONTADORES FINALES Y EMITE LAS ESTADISTICAS DE LA CORRIDA.
135300******************************************************************
135400 4000-FINALIZAR-PROCESO.
135500 COMPUTE WS-CONT-TOTAL = WS-CONT-EXITOS + WS-CONT-ERRORES
135600 CLOSE ERROR-ARCH
135700 CLOSE CLIENTE-MTR
135800 CLOSE CUENTA-ARCH
135900 CLOSE PAGO-ARCH
136000 OPEN I-O PROCESO-ARCH
136100 READ PROCESO-ARCH
136200 MOVE WS-CONT-TOTAL  TO PR-TOTAL-REGISTROS
136300 MOVE WS-CONT-EXITOS TO PR-EXITOS
136400 MOVE WS-CONT-ERRORES TO PR-ERRORES
136500 IF WS-CONT-ERRORES > 0 AND WS-CONT-EXITOS = 0
136600  MOVE 'ERROR' TO PR-ESTADO
136700 ELSE
136800  MOVE 'COMPLETED' TO PR-ESTADO
136900 END-IF
137000 REWRITE REG-PROCESO
137100 CLOSE PROCESO-ARCH
137200 DISPLAY 'BLKCARGA - PROCESO ' WS-PROCESO-ID
137300 DISPLAY 'Procesamiento completado. Exitosos: '
137400       WS-CONT-EXITOS ', Errores: ' WS-CONT-ERRORES
137500 IF WS-TRAZA-ACTIVA
137600  DISPLAY 'BLKCARGA - TOTAL=' WS-CONT-TOTAL
137700           ' ESTADO=' PR-ESTADO
137800 END-IF.
137900 4000-EXIT. EXIT.
